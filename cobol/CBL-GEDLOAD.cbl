000100*===============================================================*
000200* PROGRAM NAME:    GEDLOAD
000300* ORIGINAL AUTHOR: ROSALIND FEENEY
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/11/87 R FEENEY       CREATED - READS GEDCOM EXPORT TAPES
000900*                         FOR THE FAMILY-LINE RESEARCH JOB.
001000* 09/02/88 R FEENEY       ADDED FAMC/FAMS DEDUP PER QA-114 - TWO
001100*                         EXPORTS FROM THE SAME SOCIETY WERE
001200*                         DOUBLING UP CHILDREN LISTS.
001300* 07/19/90 R FEENEY       SUPPORT A SECOND AND THIRD INPUT FILE
001400*                         SO OVERLAPPING SOCIETY EXPORTS CAN BE
001500*                         MERGED IN ONE RUN (REQ GEN-233).
001600* 01/23/93 T OKONKWO      ADDED GEDIN4/GEDIN5 - FIVE-SOCIETY
001700*                         MERGE NEEDED FOR THE COUNTY HISTORICAL
001800*                         PROJECT.
001900* 11/30/96 T OKONKWO      FOREIGN-NAME SUPERSEDE RULE REWRITTEN -
002000*                         TRANSLITERATED NAMES WERE CLOBBERING
002100*                         GOOD ENGLISH NAMES READ EARLIER.
002200* 02/09/99 T OKONKWO      Y2K - DATE/PLACE FIELDS ARE FREE TEXT,
002300*                         NO PACKED DATE FIELDS TO FIX. CHECKED
002400*                         FOR CENTURY WINDOWS IN THE COMPILE
002500*                         OPTIONS, NONE FOUND.
002600* 06/14/02 L ABRUZZO      ADDED PER-ROW-TYPE-SW HOUSEKEEPING SO
002700*                         GEDANAL CAN TELL A LIVE ROW FROM AN
002800*                         UNUSED SLOT AFTER A SHORT FILE (TKT
002900*                         FL-4471).
003000*===============================================================*
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.  GEDLOAD.
003300 AUTHOR. ROSALIND FEENEY.
003400 INSTALLATION. COUNTY HISTORICAL RESEARCH CENTER.
003500 DATE-WRITTEN. 03/11/87.
003600 DATE-COMPILED.
003700 SECURITY. NON-CONFIDENTIAL.
003800*===============================================================*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-3081.
004200 OBJECT-COMPUTER. IBM-3081.
004300 SPECIAL-NAMES.
004400     CLASS "HIGH-ORDER-CHAR" IS X"80" THRU X"FF".
004500*---------------------------------------------------------------*
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT GEDCOM-FILE-1 ASSIGN TO GEDIN1
004900       ORGANIZATION IS LINE SEQUENTIAL
005000       FILE STATUS IS GED1-STATUS.
005100     SELECT GEDCOM-FILE-2 ASSIGN TO GEDIN2
005200       ORGANIZATION IS LINE SEQUENTIAL
005300       FILE STATUS IS GED2-STATUS.
005400     SELECT GEDCOM-FILE-3 ASSIGN TO GEDIN3
005500       ORGANIZATION IS LINE SEQUENTIAL
005600       FILE STATUS IS GED3-STATUS.
005700     SELECT GEDCOM-FILE-4 ASSIGN TO GEDIN4
005800       ORGANIZATION IS LINE SEQUENTIAL
005900       FILE STATUS IS GED4-STATUS.
006000     SELECT GEDCOM-FILE-5 ASSIGN TO GEDIN5
006100       ORGANIZATION IS LINE SEQUENTIAL
006200       FILE STATUS IS GED5-STATUS.
006300*===============================================================*
006400 DATA DIVISION.
006500*---------------------------------------------------------------*
006600 FILE SECTION.
006700*---------------------------------------------------------------*
006800 FD  GEDCOM-FILE-1 RECORDING MODE IS F.
006900 01  GEDIN-RECORD-1                      PIC X(180).
007000 FD  GEDCOM-FILE-2 RECORDING MODE IS F.
007100 01  GEDIN-RECORD-2                      PIC X(180).
007200 FD  GEDCOM-FILE-3 RECORDING MODE IS F.
007300 01  GEDIN-RECORD-3                      PIC X(180).
007400 FD  GEDCOM-FILE-4 RECORDING MODE IS F.
007500 01  GEDIN-RECORD-4                      PIC X(180).
007600 FD  GEDCOM-FILE-5 RECORDING MODE IS F.
007700 01  GEDIN-RECORD-5                      PIC X(180).
007800*---------------------------------------------------------------*
007900 WORKING-STORAGE SECTION.
008000*---------------------------------------------------------------*
008100 01  WS-FILE-STATUS-SWITCHES.
008200     05  GED1-STATUS                     PIC X(02).
008300         88  GED1-OK                          VALUE '00'.
008400         88  GED1-EOF                         VALUE '10'.
008500     05  GED2-STATUS                     PIC X(02).
008600         88  GED2-OK                          VALUE '00'.
008700         88  GED2-EOF                         VALUE '10'.
008800     05  GED3-STATUS                     PIC X(02).
008900         88  GED3-OK                          VALUE '00'.
009000         88  GED3-EOF                         VALUE '10'.
009100     05  GED4-STATUS                     PIC X(02).
009200         88  GED4-OK                          VALUE '00'.
009300         88  GED4-EOF                         VALUE '10'.
009400     05  GED5-STATUS                     PIC X(02).
009500         88  GED5-OK                          VALUE '00'.
009600         88  GED5-EOF                         VALUE '10'.
009700*---------------------------------------------------------------*
009800 COPY GEDLIN.
009900*---------------------------------------------------------------*
010000 01  WS-PARSE-SWITCHES.
010100     05  WS-LINE-MATCHES-SW               PIC X(01)
010200                                               VALUE 'N'.
010300         88  WS-LINE-MATCHES                    VALUE 'Y'.
010400     05  CURRENT-ID-KNOWN-SW               PIC X(01)
010500                                               VALUE 'N'.
010600         88  CURRENT-ID-KNOWN                   VALUE 'Y'.
010700     05  SKIP-CURRENT-RECORD-SW            PIC X(01)
010800                                               VALUE 'N'.
010900         88  SKIP-CURRENT-RECORD                VALUE 'Y'.
011000     05  CURRENT-ROW-TYPE-SW               PIC X(01)
011100                                               VALUE 'N'.
011200         88  CURRENT-ROW-IS-PERSON              VALUE 'P'.
011300         88  CURRENT-ROW-IS-FAMILY              VALUE 'F'.
011400         88  CURRENT-ROW-IS-NONE                VALUE 'N'.
011500     05  WS-FOUND-SW                       PIC X(01)
011600                                               VALUE 'N'.
011700         88  WS-FOUND                           VALUE 'Y'.
011800     05  WS-FOREIGN-SW                     PIC X(01)
011900                                               VALUE 'N'.
012000         88  WS-VALUE-IS-FOREIGN                VALUE 'Y'.
012100 77  CURRENT-ID                          PIC X(10).
012200 77  CURRENT-TAG                         PIC X(04).
012300 01  CURRENT-ROW-IDX                     PIC S9(4) COMP
012400                                               VALUE ZERO.
012500 01  WS-SEARCH-IDX                       PIC S9(4) COMP
012600                                               VALUE ZERO.
012700 01  WS-NEW-ROW-IDX                      PIC S9(4) COMP
012800                                               VALUE ZERO.
012900 01  WS-SLOT-IDX                         PIC S9(2) COMP
013000                                               VALUE ZERO.
013100*---------------------------------------------------------------*
013200*    CURRENT SCAN COLUMN FOR 2200-PARSE-GEDCOM-LINE - BUMPED A
013300*    CHARACTER AT A TIME BY EVERY 22XX SUB-SCAN, SO IT GETS ITS
013400*    OWN STANDALONE ITEM RATHER THAN SITTING IN A GROUP.
013500 77  WS-POS                               PIC 9(03)
013600                                               VALUE ZERO.
013700*    REMAINING LINE-SCAN POINTERS AND SCRATCH.
013800 01  WS-SCAN-POINTERS.
013900     05  WS-TOKEN-START                   PIC 9(03)
014000                                               VALUE ZERO.
014100     05  WS-AT-SIGN-1                     PIC 9(03)
014200                                               VALUE ZERO.
014300     05  WS-AT-SIGN-2                     PIC 9(03)
014400                                               VALUE ZERO.
014500     05  WS-SLASH-1                       PIC 9(03)
014600                                               VALUE ZERO.
014700     05  WS-SLASH-2                       PIC 9(03)
014800                                               VALUE ZERO.
014900     05  WS-CHAR-COUNT                    PIC 9(03)
015000                                               VALUE ZERO.
015100*---------------------------------------------------------------*
015200*    GENERIC TRIM / CLEAN SCRATCH, SHARED BY SEVERAL PARAGRAPHS.
015300 01  WS-TRIM-SOURCE                      PIC X(150).
015400 01  WS-TRIM-RESULT                      PIC X(150).
015500 01  WS-CLEAN-SOURCE                     PIC X(10).
015600 01  WS-CLEAN-RESULT                     PIC X(10).
015700 01  WS-GIVEN-PART                       PIC X(40).
015800 01  WS-SURNAME-PART                     PIC X(40).
015900*---------------------------------------------------------------*
016000 LINKAGE SECTION.
016100*    THE TWO TABLES LIVE IN THE CALLER'S STORAGE (GEDRPT'S
016200*    WORKING-STORAGE) AND ARE FILLED HERE IN PLACE, THE SAME
016300*    WAY UNEMREAD FILLS UNEMQUE'S RECORD-TABLE.
016400 COPY GEDPER.
016500 COPY GEDFAM.
016600*===============================================================*
016700 PROCEDURE DIVISION USING PER-TABLE-COUNT, PER-TABLE-INDEX,
016800     PER-TABLE, FAM-TABLE-COUNT, FAM-TABLE-INDEX, FAM-TABLE.
016900*---------------------------------------------------------------*
017000 0000-MAIN-PARAGRAPH.
017100*---------------------------------------------------------------*
017200     PERFORM 1000-OPEN-GEDCOM-FILES.
017300     PERFORM 2000-READ-GEDCOM-FILES THRU 2000-EXIT.
017400     PERFORM 3000-BUILD-RELATIONSHIPS THRU 3000-EXIT.
017500     PERFORM 4000-CLOSE-GEDCOM-FILES.
017600     GOBACK.
017700*---------------------------------------------------------------*
017800 1000-OPEN-GEDCOM-FILES.
017900*---------------------------------------------------------------*
018000     OPEN INPUT GEDCOM-FILE-1.
018100     OPEN INPUT GEDCOM-FILE-2.
018200     OPEN INPUT GEDCOM-FILE-3.
018300     OPEN INPUT GEDCOM-FILE-4.
018400     OPEN INPUT GEDCOM-FILE-5.
018500*---------------------------------------------------------------*
018600 2000-READ-GEDCOM-FILES.
018700*---------------------------------------------------------------*
018800*    NONE OF THE FIVE OPENED - NOTHING TO READ, DON'T EVEN
018900*    LOOK AT THE EOF SWITCHES.
019000     IF NOT GED1-OK AND NOT GED2-OK AND NOT GED3-OK
019100             AND NOT GED4-OK AND NOT GED5-OK
019200         GO TO 2000-EXIT.
019300     IF GED1-OK
019400         PERFORM 2100-READ-ONE-FILE-1 UNTIL GED1-EOF.
019500     IF GED2-OK
019600         PERFORM 2110-READ-ONE-FILE-2 UNTIL GED2-EOF.
019700     IF GED3-OK
019800         PERFORM 2120-READ-ONE-FILE-3 UNTIL GED3-EOF.
019900     IF GED4-OK
020000         PERFORM 2130-READ-ONE-FILE-4 UNTIL GED4-EOF.
020100     IF GED5-OK
020200         PERFORM 2140-READ-ONE-FILE-5 UNTIL GED5-EOF.
020300*---------------------------------------------------------------*
020400 2000-EXIT.
020500*---------------------------------------------------------------*
020600     EXIT.
020700*---------------------------------------------------------------*
020800 2100-READ-ONE-FILE-1.
020900*---------------------------------------------------------------*
021000     READ GEDCOM-FILE-1 INTO GED-LINE
021100         AT END
021200             SET GED1-EOF TO TRUE
021300         NOT AT END
021400             PERFORM 2200-PARSE-GEDCOM-LINE THRU 2200-EXIT
021500             IF WS-LINE-MATCHES
021600                 PERFORM 2300-DISPATCH-ONE-LINE
021700             END-IF
021800     END-READ.
021900*---------------------------------------------------------------*
022000 2110-READ-ONE-FILE-2.
022100*---------------------------------------------------------------*
022200     READ GEDCOM-FILE-2 INTO GED-LINE
022300         AT END
022400             SET GED2-EOF TO TRUE
022500         NOT AT END
022600             PERFORM 2200-PARSE-GEDCOM-LINE THRU 2200-EXIT
022700             IF WS-LINE-MATCHES
022800                 PERFORM 2300-DISPATCH-ONE-LINE
022900             END-IF
023000     END-READ.
023100*---------------------------------------------------------------*
023200 2120-READ-ONE-FILE-3.
023300*---------------------------------------------------------------*
023400     READ GEDCOM-FILE-3 INTO GED-LINE
023500         AT END
023600             SET GED3-EOF TO TRUE
023700         NOT AT END
023800             PERFORM 2200-PARSE-GEDCOM-LINE THRU 2200-EXIT
023900             IF WS-LINE-MATCHES
024000                 PERFORM 2300-DISPATCH-ONE-LINE
024100             END-IF
024200     END-READ.
024300*---------------------------------------------------------------*
024400 2130-READ-ONE-FILE-4.
024500*---------------------------------------------------------------*
024600     READ GEDCOM-FILE-4 INTO GED-LINE
024700         AT END
024800             SET GED4-EOF TO TRUE
024900         NOT AT END
025000             PERFORM 2200-PARSE-GEDCOM-LINE THRU 2200-EXIT
025100             IF WS-LINE-MATCHES
025200                 PERFORM 2300-DISPATCH-ONE-LINE
025300             END-IF
025400     END-READ.
025500*---------------------------------------------------------------*
025600 2140-READ-ONE-FILE-5.
025700*---------------------------------------------------------------*
025800     READ GEDCOM-FILE-5 INTO GED-LINE
025900         AT END
026000             SET GED5-EOF TO TRUE
026100         NOT AT END
026200             PERFORM 2200-PARSE-GEDCOM-LINE THRU 2200-EXIT
026300             IF WS-LINE-MATCHES
026400                 PERFORM 2300-DISPATCH-ONE-LINE
026500             END-IF
026600     END-READ.
026700*---------------------------------------------------------------*
026800 2200-PARSE-GEDCOM-LINE.
026900*---------------------------------------------------------------*
027000*    LEVEL [@ID@] TAG VALUE.  BLANK LINES AND LINES THAT DO NOT
027100*    START WITH A LEVEL DIGIT ARE SKIPPED (SPEC: NOT AN ERROR) -
027200*    WE GO TO THE EXIT LINE RATHER THAN NEST THE REST OF THE
027300*    SCAN UNDER ONE MORE IF, THE WAY THE SHOP HAS ALWAYS BAILED
027400*    OUT OF A NO-MATCH SCAN.
027500*---------------------------------------------------------------*
027600     MOVE 'N' TO WS-LINE-MATCHES-SW.
027700     MOVE SPACES TO GED-XREF-ID, GED-TAG, GED-VALUE.
027800     MOVE ZERO   TO GED-LEVEL.
027900     IF GED-LINE = SPACES
028000         GO TO 2200-EXIT.
028100     MOVE 1 TO WS-POS.
028200     PERFORM 2210-SKIP-SPACES.
028300     IF GED-LINE-CHAR(WS-POS) NOT NUMERIC
028400         GO TO 2200-EXIT.
028500     PERFORM 2220-SCAN-LEVEL-DIGITS.
028600     PERFORM 2210-SKIP-SPACES.
028700     IF GED-LINE-CHAR(WS-POS) = '@'
028800         PERFORM 2230-SCAN-XREF-ID
028900         PERFORM 2210-SKIP-SPACES
029000     END-IF.
029100     PERFORM 2240-SCAN-TAG-TOKEN.
029200     PERFORM 2210-SKIP-SPACES.
029300     IF WS-POS < 180
029400         MOVE GED-LINE(WS-POS:180 - WS-POS + 1)
029500             TO GED-VALUE
029600     END-IF.
029700     SET WS-LINE-MATCHES TO TRUE.
029800*---------------------------------------------------------------*
029900 2200-EXIT.
030000*---------------------------------------------------------------*
030100     EXIT.
030200*---------------------------------------------------------------*
030300 2210-SKIP-SPACES.
030400*---------------------------------------------------------------*
030500     PERFORM 2212-BUMP-PAST-SPACE
030600         UNTIL WS-POS > 180
030700             OR GED-LINE-CHAR(WS-POS) NOT = SPACE.
030800*---------------------------------------------------------------*
030900 2212-BUMP-PAST-SPACE.
031000*---------------------------------------------------------------*
031100     ADD 1 TO WS-POS.
031200*---------------------------------------------------------------*
031300 2220-SCAN-LEVEL-DIGITS.
031400*---------------------------------------------------------------*
031500     MOVE WS-POS TO WS-TOKEN-START.
031600     PERFORM 2222-BUMP-PAST-DIGIT
031700         UNTIL WS-POS > 180
031800             OR GED-LINE-CHAR(WS-POS) NOT NUMERIC.
031900     IF WS-POS > WS-TOKEN-START
032000         MOVE GED-LINE(WS-TOKEN-START:WS-POS - WS-TOKEN-START)
032100             TO GED-LEVEL
032200     END-IF.
032300*---------------------------------------------------------------*
032400 2222-BUMP-PAST-DIGIT.
032500*---------------------------------------------------------------*
032600     ADD 1 TO WS-POS.
032700*---------------------------------------------------------------*
032800 2230-SCAN-XREF-ID.
032900*---------------------------------------------------------------*
033000     ADD 1 TO WS-POS.
033100     MOVE WS-POS TO WS-AT-SIGN-1.
033200     PERFORM 2232-BUMP-PAST-XREF-CHAR
033300         UNTIL WS-POS > 180 OR GED-LINE-CHAR(WS-POS) = '@'.
033400     IF WS-POS > WS-AT-SIGN-1
033500         MOVE GED-LINE(WS-AT-SIGN-1:WS-POS - WS-AT-SIGN-1)
033600             TO GED-XREF-ID
033700     END-IF.
033800     IF WS-POS <= 180
033900         ADD 1 TO WS-POS
034000     END-IF.
034100*---------------------------------------------------------------*
034200 2232-BUMP-PAST-XREF-CHAR.
034300*---------------------------------------------------------------*
034400     ADD 1 TO WS-POS.
034500*---------------------------------------------------------------*
034600 2240-SCAN-TAG-TOKEN.
034700*---------------------------------------------------------------*
034800     MOVE WS-POS TO WS-TOKEN-START.
034900     PERFORM 2242-BUMP-PAST-TAG-CHAR
035000         UNTIL WS-POS > 180 OR GED-LINE-CHAR(WS-POS) = SPACE.
035100     IF WS-POS > WS-TOKEN-START
035200         MOVE GED-LINE(WS-TOKEN-START:WS-POS - WS-TOKEN-START)
035300             TO GED-TAG
035400     END-IF.
035500*---------------------------------------------------------------*
035600 2242-BUMP-PAST-TAG-CHAR.
035700*---------------------------------------------------------------*
035800     ADD 1 TO WS-POS.
035900*---------------------------------------------------------------*
036000 2300-DISPATCH-ONE-LINE.
036100*---------------------------------------------------------------*
036200     EVALUATE GED-LEVEL
036300         WHEN 0  PERFORM 2400-PROCESS-LEVEL-0
036400         WHEN 1  PERFORM 2500-PROCESS-LEVEL-1
036500         WHEN 2  PERFORM 2600-PROCESS-LEVEL-2
036600         WHEN OTHER
036700             CONTINUE
036800     END-EVALUATE.
036900*---------------------------------------------------------------*
037000 2400-PROCESS-LEVEL-0.
037100*---------------------------------------------------------------*
037200     IF GED-XREF-ID = SPACES
037300         SET CURRENT-ID-KNOWN TO FALSE
037400         SET CURRENT-ROW-IS-NONE TO TRUE
037500         MOVE 'N' TO SKIP-CURRENT-RECORD-SW
037600     ELSE
037700         MOVE GED-XREF-ID TO CURRENT-ID
037800         SET CURRENT-ID-KNOWN TO TRUE
037900         PERFORM 2750-FIND-EXISTING-ROW
038000         IF WS-FOUND
038100             MOVE 'Y' TO SKIP-CURRENT-RECORD-SW
038200             SET CURRENT-ROW-IS-NONE TO TRUE
038300         ELSE
038400             MOVE 'N' TO SKIP-CURRENT-RECORD-SW
038500             EVALUATE GED-TAG
038600                 WHEN 'INDI'
038700                     PERFORM 2760-ADD-PERSON-ROW
038800                 WHEN 'FAM'
038900                     PERFORM 2770-ADD-FAMILY-ROW
039000                 WHEN OTHER
039100                     SET CURRENT-ROW-IS-NONE TO TRUE
039200             END-EVALUATE
039300         END-IF
039400     END-IF.
039500*---------------------------------------------------------------*
039600 2500-PROCESS-LEVEL-1.
039700*---------------------------------------------------------------*
039800     IF CURRENT-ID-KNOWN AND NOT SKIP-CURRENT-RECORD
039900         MOVE GED-TAG TO CURRENT-TAG
040000         EVALUATE TRUE ALSO GED-TAG
040100             WHEN CURRENT-ROW-IS-PERSON ALSO 'NAME'
040200                 PERFORM 2420-PARSE-NAME-VALUE
040300             WHEN CURRENT-ROW-IS-PERSON ALSO 'SEX '
040400                 MOVE GED-VALUE(1:1)
040500                     TO PER-SEX(CURRENT-ROW-IDX)
040600             WHEN CURRENT-ROW-IS-PERSON ALSO 'FAMS'
040700                 PERFORM 2650-CLEAN-ID
040800                 PERFORM 2910-DEDUP-ADD-FAMS
040900             WHEN CURRENT-ROW-IS-PERSON ALSO 'FAMC'
041000                 PERFORM 2650-CLEAN-ID
041100                 PERFORM 2920-DEDUP-ADD-FAMC
041200             WHEN CURRENT-ROW-IS-FAMILY ALSO 'HUSB'
041300                 PERFORM 2650-CLEAN-ID
041400                 MOVE WS-CLEAN-RESULT
041500                     TO FAM-HUSBAND-ID(CURRENT-ROW-IDX)
041600             WHEN CURRENT-ROW-IS-FAMILY ALSO 'WIFE'
041700                 PERFORM 2650-CLEAN-ID
041800                 MOVE WS-CLEAN-RESULT
041900                     TO FAM-WIFE-ID(CURRENT-ROW-IDX)
042000             WHEN CURRENT-ROW-IS-FAMILY ALSO 'CHIL'
042100                 PERFORM 2650-CLEAN-ID
042200                 PERFORM 2930-DEDUP-ADD-CHIL
042300             WHEN CURRENT-ROW-IS-FAMILY ALSO 'DIV '
042400                 MOVE GED-VALUE
042500                     TO FAM-DIVORCE-DATE(CURRENT-ROW-IDX)
042600             WHEN OTHER
042700                 CONTINUE
042800         END-EVALUATE
042900     END-IF.
043000*---------------------------------------------------------------*
043100 2420-PARSE-NAME-VALUE.
043200*---------------------------------------------------------------*
043300     PERFORM 2425-TEST-VALUE-IS-FOREIGN.
043400     IF WS-VALUE-IS-FOREIGN
043500             AND PER-NAME-IS-ENGLISH(CURRENT-ROW-IDX)
043600             AND PER-GIVEN-NAME(CURRENT-ROW-IDX) NOT = SPACES
043700         CONTINUE
043800     ELSE
043900         IF NOT WS-VALUE-IS-FOREIGN
044000                 AND PER-NAME-IS-FOREIGN(CURRENT-ROW-IDX)
044100             MOVE SPACES
044200                 TO PER-NAME-BLOCK-R(CURRENT-ROW-IDX)
044300         END-IF
044400         IF WS-VALUE-IS-FOREIGN
044500             SET PER-NAME-IS-FOREIGN(CURRENT-ROW-IDX) TO TRUE
044600         ELSE
044700             SET PER-NAME-IS-ENGLISH(CURRENT-ROW-IDX) TO TRUE
044800         END-IF
044900         PERFORM 2430-SPLIT-NAME-ON-SLASH
045000     END-IF.
045100*---------------------------------------------------------------*
045200 2425-TEST-VALUE-IS-FOREIGN.
045300*---------------------------------------------------------------*
045400     MOVE 'N' TO WS-FOREIGN-SW.
045500     MOVE 1 TO WS-CHAR-COUNT.
045600     PERFORM 2427-TEST-ONE-CHARACTER
045700         UNTIL WS-CHAR-COUNT > 150
045800             OR WS-VALUE-IS-FOREIGN.
045900*---------------------------------------------------------------*
046000 2427-TEST-ONE-CHARACTER.
046100*---------------------------------------------------------------*
046200     IF GED-VALUE(WS-CHAR-COUNT:1) IS "HIGH-ORDER-CHAR"
046300         MOVE 'Y' TO WS-FOREIGN-SW
046400     END-IF.
046500     ADD 1 TO WS-CHAR-COUNT.
046600*---------------------------------------------------------------*
046700 2430-SPLIT-NAME-ON-SLASH.
046800*---------------------------------------------------------------*
046900     MOVE GED-VALUE TO WS-TRIM-SOURCE.
047000     PERFORM 9100-LTRIM-FIELD.
047100     MOVE WS-TRIM-RESULT TO GED-VALUE.
047200     MOVE ZERO TO WS-SLASH-1, WS-SLASH-2.
047300     MOVE 1 TO WS-POS.
047400     PERFORM 2432-BUMP-PAST-NON-SLASH
047500         UNTIL WS-POS > 150 OR GED-VALUE(WS-POS:1) = '/'.
047600     IF WS-POS <= 150
047700         MOVE WS-POS TO WS-SLASH-1
047800     END-IF.
047900     IF WS-SLASH-1 = ZERO
048000         MOVE GED-VALUE TO PER-FULL-NAME(CURRENT-ROW-IDX)
048100     ELSE
048200         MOVE SPACES TO WS-GIVEN-PART
048300         IF WS-SLASH-1 > 1
048400             MOVE GED-VALUE(1:WS-SLASH-1 - 1) TO WS-GIVEN-PART
048500         END-IF
048600         ADD 1 TO WS-SLASH-1 GIVING WS-POS
048700         PERFORM 2432-BUMP-PAST-NON-SLASH
048800             UNTIL WS-POS > 150 OR GED-VALUE(WS-POS:1) = '/'
048900         IF WS-POS <= 150
049000             MOVE WS-POS TO WS-SLASH-2
049100         ELSE
049200             MOVE ZERO TO WS-SLASH-2
049300         END-IF
049400         MOVE SPACES TO WS-SURNAME-PART
049500         IF WS-SLASH-2 = ZERO
049600             IF 150 >= WS-SLASH-1
049700                 MOVE GED-VALUE(WS-SLASH-1:150 - WS-SLASH-1 + 1)
049800                     TO WS-SURNAME-PART
049900             END-IF
050000         ELSE
050100             IF WS-SLASH-2 > WS-SLASH-1
050200                 MOVE GED-VALUE(WS-SLASH-1:
050300                     WS-SLASH-2 - WS-SLASH-1)
050400                     TO WS-SURNAME-PART
050500             END-IF
050600         END-IF
050700         MOVE WS-GIVEN-PART TO WS-TRIM-SOURCE
050800         PERFORM 9100-LTRIM-FIELD
050900         MOVE WS-TRIM-RESULT(1:40) TO WS-GIVEN-PART
051000         MOVE WS-SURNAME-PART TO WS-TRIM-SOURCE
051100         PERFORM 9100-LTRIM-FIELD
051200         MOVE WS-TRIM-RESULT(1:40) TO WS-SURNAME-PART
051300         MOVE WS-GIVEN-PART TO PER-GIVEN-NAME(CURRENT-ROW-IDX)
051400         MOVE WS-SURNAME-PART
051500             TO PER-SURNAME(CURRENT-ROW-IDX)
051600         PERFORM 2440-JOIN-GIVEN-AND-SURNAME
051700     END-IF.
051800*---------------------------------------------------------------*
051900 2440-JOIN-GIVEN-AND-SURNAME.
052000*---------------------------------------------------------------*
052100     MOVE SPACES TO PER-FULL-NAME(CURRENT-ROW-IDX).
052200     IF WS-GIVEN-PART NOT = SPACES
052300             AND WS-SURNAME-PART NOT = SPACES
052400         STRING WS-GIVEN-PART DELIMITED BY SPACE
052500                ' '          DELIMITED BY SIZE
052600                WS-SURNAME-PART DELIMITED BY SPACE
052700             INTO PER-FULL-NAME(CURRENT-ROW-IDX)
052800     ELSE
052900         IF WS-GIVEN-PART NOT = SPACES
053000             MOVE WS-GIVEN-PART
053100                 TO PER-FULL-NAME(CURRENT-ROW-IDX)
053200         ELSE
053300             IF WS-SURNAME-PART NOT = SPACES
053400                 MOVE WS-SURNAME-PART
053500                     TO PER-FULL-NAME(CURRENT-ROW-IDX)
053600             END-IF
053700         END-IF
053800     END-IF.
053900*---------------------------------------------------------------*
054000 2432-BUMP-PAST-NON-SLASH.
054100*---------------------------------------------------------------*
054200     ADD 1 TO WS-POS.
054300*---------------------------------------------------------------*
054400 2600-PROCESS-LEVEL-2.
054500*---------------------------------------------------------------*
054600     IF CURRENT-ID-KNOWN AND NOT SKIP-CURRENT-RECORD
054700         EVALUATE TRUE ALSO CURRENT-TAG ALSO GED-TAG
054800             WHEN CURRENT-ROW-IS-PERSON ALSO 'NAME' ALSO 'GIVN'
054900                 MOVE GED-VALUE
055000                     TO PER-GIVEN-NAME(CURRENT-ROW-IDX)
055100             WHEN CURRENT-ROW-IS-PERSON ALSO 'NAME' ALSO 'SURN'
055200                 MOVE GED-VALUE
055300                     TO PER-SURNAME(CURRENT-ROW-IDX)
055400             WHEN CURRENT-ROW-IS-PERSON ALSO 'BIRT' ALSO 'DATE'
055500                 MOVE GED-VALUE
055600                     TO PER-BIRTH-DATE(CURRENT-ROW-IDX)
055700             WHEN CURRENT-ROW-IS-PERSON ALSO 'BIRT' ALSO 'PLAC'
055800                 MOVE GED-VALUE
055900                     TO PER-BIRTH-PLACE(CURRENT-ROW-IDX)
056000             WHEN CURRENT-ROW-IS-PERSON ALSO 'DEAT' ALSO 'DATE'
056100                 MOVE GED-VALUE
056200                     TO PER-DEATH-DATE(CURRENT-ROW-IDX)
056300             WHEN CURRENT-ROW-IS-PERSON ALSO 'DEAT' ALSO 'PLAC'
056400                 MOVE GED-VALUE
056500                     TO PER-DEATH-PLACE(CURRENT-ROW-IDX)
056600             WHEN CURRENT-ROW-IS-FAMILY ALSO 'MARR' ALSO 'DATE'
056700                 MOVE GED-VALUE
056800                     TO FAM-MARRIAGE-DATE(CURRENT-ROW-IDX)
056900             WHEN CURRENT-ROW-IS-FAMILY ALSO 'MARR' ALSO 'PLAC'
057000                 MOVE GED-VALUE
057100                     TO FAM-MARRIAGE-PLACE(CURRENT-ROW-IDX)
057200             WHEN OTHER
057300                 CONTINUE
057400         END-EVALUATE
057500     END-IF.
057600*---------------------------------------------------------------*
057700*    2600-CLEAN-ID IS ALSO USED AS A LEVEL NUMBER ABOVE; THE
057800*    SHOP HAS ALWAYS NUMBERED THE "CLEAN THE XREF VALUE" STEP
057900*    IN THE 26XX RANGE SINCE THE ORIGINAL 1987 VERSION AND THE
058000*    LEVEL-2 DISPATCH PARAGRAPH GREW INTO THAT NUMBER LATER -
058100*    SEE 1990 MAINTENENCE ENTRY ABOVE.  PARAGRAPH NAMES MUST
058200*    STILL BE UNIQUE, SO THE CLEAN-ID STEP LIVES AT 2650.
058300*---------------------------------------------------------------*
058400 2650-CLEAN-ID.
058500*---------------------------------------------------------------*
058600     MOVE GED-VALUE(1:10) TO WS-CLEAN-SOURCE.
058700     MOVE SPACES TO WS-CLEAN-RESULT.
058800     MOVE ZERO TO WS-SLOT-IDX.
058900     PERFORM 2652-STRIP-AT-SIGN-CHAR
059000         VARYING WS-CHAR-COUNT FROM 1 BY 1
059100             UNTIL WS-CHAR-COUNT > 10.
059200*---------------------------------------------------------------*
059300 2652-STRIP-AT-SIGN-CHAR.
059400*---------------------------------------------------------------*
059500     IF WS-CLEAN-SOURCE(WS-CHAR-COUNT:1) NOT = '@'
059600         ADD 1 TO WS-SLOT-IDX
059700         MOVE WS-CLEAN-SOURCE(WS-CHAR-COUNT:1)
059800             TO WS-CLEAN-RESULT(WS-SLOT-IDX:1)
059900     END-IF.
060000*---------------------------------------------------------------*
060100 2750-FIND-EXISTING-ROW.
060200*---------------------------------------------------------------*
060300     MOVE 'N' TO WS-FOUND-SW.
060400     SET CURRENT-ROW-IS-NONE TO TRUE.
060500     MOVE ZERO TO CURRENT-ROW-IDX.
060600     PERFORM 2752-TEST-PERSON-ID-MATCH
060700         VARYING WS-SEARCH-IDX FROM 1 BY 1
060800             UNTIL WS-SEARCH-IDX > PER-TABLE-COUNT
060900                 OR WS-FOUND.
061000     IF NOT WS-FOUND
061100         PERFORM 2754-TEST-FAMILY-ID-MATCH
061200             VARYING WS-SEARCH-IDX FROM 1 BY 1
061300                 UNTIL WS-SEARCH-IDX > FAM-TABLE-COUNT
061400                     OR WS-FOUND
061500     END-IF.
061600*---------------------------------------------------------------*
061700 2752-TEST-PERSON-ID-MATCH.
061800*---------------------------------------------------------------*
061900     IF PER-ID(WS-SEARCH-IDX) = CURRENT-ID
062000         MOVE 'Y' TO WS-FOUND-SW
062100         SET CURRENT-ROW-IS-PERSON TO TRUE
062200         MOVE WS-SEARCH-IDX TO CURRENT-ROW-IDX
062300     END-IF.
062400*---------------------------------------------------------------*
062500 2754-TEST-FAMILY-ID-MATCH.
062600*---------------------------------------------------------------*
062700     IF FAM-ID(WS-SEARCH-IDX) = CURRENT-ID
062800         MOVE 'Y' TO WS-FOUND-SW
062900         SET CURRENT-ROW-IS-FAMILY TO TRUE
063000         MOVE WS-SEARCH-IDX TO CURRENT-ROW-IDX
063100     END-IF.
063200*---------------------------------------------------------------*
063300 2760-ADD-PERSON-ROW.
063400*---------------------------------------------------------------*
063500     ADD 1 TO PER-TABLE-COUNT GIVING WS-NEW-ROW-IDX.
063600     MOVE WS-NEW-ROW-IDX TO PER-TABLE-COUNT, CURRENT-ROW-IDX.
063700     MOVE SPACES TO PER-NAME-BLOCK-R(CURRENT-ROW-IDX).
063800     MOVE SPACES TO PER-ID(CURRENT-ROW-IDX).
063900     MOVE CURRENT-ID TO PER-ID(CURRENT-ROW-IDX).
064000     MOVE 'N' TO PER-NAME-IS-FOREIGN-SW(CURRENT-ROW-IDX).
064100     MOVE SPACES TO PER-SEX(CURRENT-ROW-IDX).
064200     MOVE SPACES TO PER-BIRTH-DATE(CURRENT-ROW-IDX).
064300     MOVE SPACES TO PER-BIRTH-PLACE(CURRENT-ROW-IDX).
064400     MOVE SPACES TO PER-DEATH-DATE(CURRENT-ROW-IDX).
064500     MOVE SPACES TO PER-DEATH-PLACE(CURRENT-ROW-IDX).
064600     MOVE ZERO TO PER-FAMC-COUNT(CURRENT-ROW-IDX).
064700     MOVE ZERO TO PER-FAMS-COUNT(CURRENT-ROW-IDX).
064800     MOVE ZERO TO PER-PARENT-COUNT(CURRENT-ROW-IDX).
064900     MOVE ZERO TO PER-CHILD-COUNT(CURRENT-ROW-IDX).
065000     MOVE ZERO TO PER-SPOUSE-COUNT(CURRENT-ROW-IDX).
065100     MOVE ZERO TO PER-SIBLING-COUNT(CURRENT-ROW-IDX).
065200     SET PER-ROW-ACTIVE(CURRENT-ROW-IDX) TO TRUE.
065300     SET CURRENT-ROW-IS-PERSON TO TRUE.
065400*---------------------------------------------------------------*
065500 2770-ADD-FAMILY-ROW.
065600*---------------------------------------------------------------*
065700     ADD 1 TO FAM-TABLE-COUNT GIVING WS-NEW-ROW-IDX.
065800     MOVE WS-NEW-ROW-IDX TO FAM-TABLE-COUNT, CURRENT-ROW-IDX.
065900     MOVE SPACES TO FAM-ID(CURRENT-ROW-IDX).
066000     MOVE CURRENT-ID TO FAM-ID(CURRENT-ROW-IDX).
066100     MOVE SPACES TO FAM-HUSBAND-ID(CURRENT-ROW-IDX).
066200     MOVE SPACES TO FAM-WIFE-ID(CURRENT-ROW-IDX).
066300     MOVE ZERO TO FAM-HUSBAND-IDX(CURRENT-ROW-IDX).
066400     MOVE ZERO TO FAM-WIFE-IDX(CURRENT-ROW-IDX).
066500     MOVE ZERO TO FAM-CHILD-COUNT(CURRENT-ROW-IDX).
066600     MOVE SPACES TO FAM-MARRIAGE-BLOCK-R(CURRENT-ROW-IDX).
066700     SET FAM-ROW-ACTIVE(CURRENT-ROW-IDX) TO TRUE.
066800     SET CURRENT-ROW-IS-FAMILY TO TRUE.
066900*---------------------------------------------------------------*
067000 2910-DEDUP-ADD-FAMS.
067100*---------------------------------------------------------------*
067200     MOVE 'N' TO WS-FOUND-SW.
067300     PERFORM 2912-TEST-FAMS-ID-MATCH
067400         VARYING WS-SLOT-IDX FROM 1 BY 1
067500             UNTIL WS-SLOT-IDX > PER-FAMS-COUNT(CURRENT-ROW-IDX)
067600                 OR WS-FOUND.
067700     IF NOT WS-FOUND
067800             AND PER-FAMS-COUNT(CURRENT-ROW-IDX) < 10
067900         ADD 1 TO PER-FAMS-COUNT(CURRENT-ROW-IDX)
068000         MOVE WS-CLEAN-RESULT TO
068100             PER-FAMS-IDS(CURRENT-ROW-IDX,
068200                 PER-FAMS-COUNT(CURRENT-ROW-IDX))
068300     END-IF.
068400*---------------------------------------------------------------*
068500 2912-TEST-FAMS-ID-MATCH.
068600*---------------------------------------------------------------*
068700     IF PER-FAMS-IDS(CURRENT-ROW-IDX, WS-SLOT-IDX)
068800             = WS-CLEAN-RESULT
068900         MOVE 'Y' TO WS-FOUND-SW
069000     END-IF.
069100*---------------------------------------------------------------*
069200 2920-DEDUP-ADD-FAMC.
069300*---------------------------------------------------------------*
069400     MOVE 'N' TO WS-FOUND-SW.
069500     PERFORM 2922-TEST-FAMC-ID-MATCH
069600         VARYING WS-SLOT-IDX FROM 1 BY 1
069700             UNTIL WS-SLOT-IDX > PER-FAMC-COUNT(CURRENT-ROW-IDX)
069800                 OR WS-FOUND.
069900     IF NOT WS-FOUND
070000             AND PER-FAMC-COUNT(CURRENT-ROW-IDX) < 10
070100         ADD 1 TO PER-FAMC-COUNT(CURRENT-ROW-IDX)
070200         MOVE WS-CLEAN-RESULT TO
070300             PER-FAMC-IDS(CURRENT-ROW-IDX,
070400                 PER-FAMC-COUNT(CURRENT-ROW-IDX))
070500     END-IF.
070600*---------------------------------------------------------------*
070700 2922-TEST-FAMC-ID-MATCH.
070800*---------------------------------------------------------------*
070900     IF PER-FAMC-IDS(CURRENT-ROW-IDX, WS-SLOT-IDX)
071000             = WS-CLEAN-RESULT
071100         MOVE 'Y' TO WS-FOUND-SW
071200     END-IF.
071300*---------------------------------------------------------------*
071400 2930-DEDUP-ADD-CHIL.
071500*---------------------------------------------------------------*
071600     MOVE 'N' TO WS-FOUND-SW.
071700     PERFORM 2932-TEST-CHIL-ID-MATCH
071800         VARYING WS-SLOT-IDX FROM 1 BY 1
071900             UNTIL WS-SLOT-IDX > FAM-CHILD-COUNT(CURRENT-ROW-IDX)
072000                 OR WS-FOUND.
072100     IF NOT WS-FOUND
072200             AND FAM-CHILD-COUNT(CURRENT-ROW-IDX) < 20
072300         ADD 1 TO FAM-CHILD-COUNT(CURRENT-ROW-IDX)
072400         MOVE WS-CLEAN-RESULT TO
072500             FAM-CHILD-IDS(CURRENT-ROW-IDX,
072600                 FAM-CHILD-COUNT(CURRENT-ROW-IDX))
072700         MOVE ZERO TO
072800             FAM-CHILD-IDX(CURRENT-ROW-IDX,
072900                 FAM-CHILD-COUNT(CURRENT-ROW-IDX))
073000     END-IF.
073100*---------------------------------------------------------------*
073200 2932-TEST-CHIL-ID-MATCH.
073300*---------------------------------------------------------------*
073400     IF FAM-CHILD-IDS(CURRENT-ROW-IDX, WS-SLOT-IDX)
073500             = WS-CLEAN-RESULT
073600         MOVE 'Y' TO WS-FOUND-SW
073700     END-IF.
073800*---------------------------------------------------------------*
073900 3000-BUILD-RELATIONSHIPS.
074000*---------------------------------------------------------------*
074100*    NOTHING TO CROSS-REFERENCE IF NEITHER TABLE GOT A ROW -
074200*    BAIL OUT TO THE EXIT LINE RATHER THAN RUN FIVE EMPTY
074300*    PASSES OVER ZERO-ROW TABLES.
074400     IF FAM-TABLE-COUNT = ZERO AND PER-TABLE-COUNT = ZERO
074500         GO TO 3000-EXIT.
074600     PERFORM 3100-RESOLVE-FAMILY-MEMBERS.
074700     PERFORM 3200-BUILD-PARENTS.
074800     PERFORM 3300-BUILD-SPOUSES.
074900     PERFORM 3400-BUILD-SIBLINGS.
075000     PERFORM 3500-BUILD-CHILDREN.
075100*---------------------------------------------------------------*
075200 3000-EXIT.
075300*---------------------------------------------------------------*
075400     EXIT.
075500*---------------------------------------------------------------*
075600 3100-RESOLVE-FAMILY-MEMBERS.
075700*---------------------------------------------------------------*
075800     PERFORM 3110-RESOLVE-ONE-FAMILY
075900         VARYING FAM-IDX FROM 1 BY 1
076000             UNTIL FAM-IDX > FAM-TABLE-COUNT.
076100*---------------------------------------------------------------*
076200 3110-RESOLVE-ONE-FAMILY.
076300*---------------------------------------------------------------*
076400     IF FAM-HUSBAND-ID(FAM-IDX) NOT = SPACES
076500         MOVE FAM-HUSBAND-ID(FAM-IDX) TO CURRENT-ID
076600         PERFORM 3125-LOOKUP-PERSON-INDEX
076700         MOVE WS-SEARCH-IDX TO FAM-HUSBAND-IDX(FAM-IDX)
076800     END-IF.
076900     IF FAM-WIFE-ID(FAM-IDX) NOT = SPACES
077000         MOVE FAM-WIFE-ID(FAM-IDX) TO CURRENT-ID
077100         PERFORM 3125-LOOKUP-PERSON-INDEX
077200         MOVE WS-SEARCH-IDX TO FAM-WIFE-IDX(FAM-IDX)
077300     END-IF.
077400     PERFORM 3120-RESOLVE-ONE-CHILD-ID
077500         VARYING WS-SLOT-IDX FROM 1 BY 1
077600             UNTIL WS-SLOT-IDX > FAM-CHILD-COUNT(FAM-IDX).
077700*---------------------------------------------------------------*
077800 3120-RESOLVE-ONE-CHILD-ID.
077900*---------------------------------------------------------------*
078000     MOVE FAM-CHILD-IDS(FAM-IDX, WS-SLOT-IDX) TO CURRENT-ID.
078100     PERFORM 3125-LOOKUP-PERSON-INDEX.
078200     MOVE WS-SEARCH-IDX TO FAM-CHILD-IDX(FAM-IDX, WS-SLOT-IDX).
078300*---------------------------------------------------------------*
078400 3125-LOOKUP-PERSON-INDEX.
078500*---------------------------------------------------------------*
078600     MOVE ZERO TO WS-SEARCH-IDX.
078700     MOVE 'N' TO WS-FOUND-SW.
078800     PERFORM 3127-TEST-PERSON-ID-EQUAL
078900         VARYING PER-IDX FROM 1 BY 1
079000             UNTIL PER-IDX > PER-TABLE-COUNT OR WS-FOUND.
079100*---------------------------------------------------------------*
079200 3127-TEST-PERSON-ID-EQUAL.
079300*---------------------------------------------------------------*
079400     IF PER-ID(PER-IDX) = CURRENT-ID
079500         MOVE 'Y' TO WS-FOUND-SW
079600         SET WS-SEARCH-IDX TO PER-IDX
079700     END-IF.
079800*---------------------------------------------------------------*
079900 3150-LOOKUP-FAMILY-INDEX.
080000*---------------------------------------------------------------*
080100     MOVE ZERO TO WS-SEARCH-IDX.
080200     MOVE 'N' TO WS-FOUND-SW.
080300     PERFORM 3152-TEST-FAMILY-ID-EQUAL
080400         VARYING FAM-IDX FROM 1 BY 1
080500             UNTIL FAM-IDX > FAM-TABLE-COUNT OR WS-FOUND.
080600*---------------------------------------------------------------*
080700 3152-TEST-FAMILY-ID-EQUAL.
080800*---------------------------------------------------------------*
080900     IF FAM-ID(FAM-IDX) = CURRENT-ID
081000         MOVE 'Y' TO WS-FOUND-SW
081100         SET WS-SEARCH-IDX TO FAM-IDX
081200     END-IF.
081300*---------------------------------------------------------------*
081400 3200-BUILD-PARENTS.
081500*---------------------------------------------------------------*
081600     PERFORM 3202-PROCESS-ONE-PARENT-LOOKUP
081700         VARYING PER-IDX FROM 1 BY 1
081800             UNTIL PER-IDX > PER-TABLE-COUNT.
081900*---------------------------------------------------------------*
082000 3202-PROCESS-ONE-PARENT-LOOKUP.
082100*---------------------------------------------------------------*
082200     PERFORM 3205-PROCESS-ONE-FAMC-FOR-PARENT
082300         VARYING WS-SLOT-IDX FROM 1 BY 1
082400             UNTIL WS-SLOT-IDX > PER-FAMC-COUNT(PER-IDX).
082500*---------------------------------------------------------------*
082600 3205-PROCESS-ONE-FAMC-FOR-PARENT.
082700*---------------------------------------------------------------*
082800     MOVE PER-FAMC-IDS(PER-IDX, WS-SLOT-IDX)
082900         TO CURRENT-ID.
083000     PERFORM 3150-LOOKUP-FAMILY-INDEX.
083100     IF WS-FOUND
083200         IF FAM-HUSBAND-IDX(WS-SEARCH-IDX) NOT = ZERO
083300             PERFORM 3210-ADD-PARENT-IDX
083400         END-IF
083500         IF FAM-WIFE-IDX(WS-SEARCH-IDX) NOT = ZERO
083600             MOVE FAM-WIFE-IDX(WS-SEARCH-IDX)
083700                 TO WS-NEW-ROW-IDX
083800             PERFORM 3215-ADD-PARENT-WIFE-IDX
083900         END-IF
084000     END-IF.
084100*---------------------------------------------------------------*
084200 3210-ADD-PARENT-IDX.
084300*---------------------------------------------------------------*
084400     MOVE FAM-HUSBAND-IDX(WS-SEARCH-IDX) TO WS-NEW-ROW-IDX.
084500     PERFORM 3220-ADD-TO-PARENT-LIST.
084600*---------------------------------------------------------------*
084700 3215-ADD-PARENT-WIFE-IDX.
084800*---------------------------------------------------------------*
084900     PERFORM 3220-ADD-TO-PARENT-LIST.
085000*---------------------------------------------------------------*
085100 3220-ADD-TO-PARENT-LIST.
085200*---------------------------------------------------------------*
085300     MOVE 'N' TO WS-FOUND-SW.
085400     PERFORM 3222-TEST-PARENT-IDX-MATCH
085500         VARYING WS-SEARCH-IDX FROM 1 BY 1
085600             UNTIL WS-SEARCH-IDX > PER-PARENT-COUNT(PER-IDX)
085700                 OR WS-FOUND.
085800     IF NOT WS-FOUND AND PER-PARENT-COUNT(PER-IDX) < 10
085900         ADD 1 TO PER-PARENT-COUNT(PER-IDX)
086000         MOVE WS-NEW-ROW-IDX TO
086100             PER-PARENT-IDX(PER-IDX, PER-PARENT-COUNT(PER-IDX))
086200     END-IF.
086300*---------------------------------------------------------------*
086400 3222-TEST-PARENT-IDX-MATCH.
086500*---------------------------------------------------------------*
086600     IF PER-PARENT-IDX(PER-IDX, WS-SEARCH-IDX)
086700             = WS-NEW-ROW-IDX
086800         MOVE 'Y' TO WS-FOUND-SW
086900     END-IF.
087000*---------------------------------------------------------------*
087100 3300-BUILD-SPOUSES.
087200*---------------------------------------------------------------*
087300     PERFORM 3302-PROCESS-ONE-SPOUSE-LOOKUP
087400         VARYING PER-IDX FROM 1 BY 1
087500             UNTIL PER-IDX > PER-TABLE-COUNT.
087600*---------------------------------------------------------------*
087700 3302-PROCESS-ONE-SPOUSE-LOOKUP.
087800*---------------------------------------------------------------*
087900     PERFORM 3305-PROCESS-ONE-FAMS-FOR-SPOUSE
088000         VARYING WS-SLOT-IDX FROM 1 BY 1
088100             UNTIL WS-SLOT-IDX > PER-FAMS-COUNT(PER-IDX).
088200*---------------------------------------------------------------*
088300 3305-PROCESS-ONE-FAMS-FOR-SPOUSE.
088400*---------------------------------------------------------------*
088500     MOVE PER-FAMS-IDS(PER-IDX, WS-SLOT-IDX)
088600         TO CURRENT-ID.
088700     PERFORM 3150-LOOKUP-FAMILY-INDEX.
088800     IF WS-FOUND
088900         MOVE ZERO TO WS-NEW-ROW-IDX
089000         IF FAM-HUSBAND-IDX(WS-SEARCH-IDX) = PER-IDX
089100             MOVE FAM-WIFE-IDX(WS-SEARCH-IDX)
089200                 TO WS-NEW-ROW-IDX
089300         ELSE
089400             IF FAM-WIFE-IDX(WS-SEARCH-IDX) = PER-IDX
089500                 MOVE FAM-HUSBAND-IDX(WS-SEARCH-IDX)
089600                     TO WS-NEW-ROW-IDX
089700             END-IF
089800         END-IF
089900         IF WS-NEW-ROW-IDX NOT = ZERO
090000             PERFORM 3310-ADD-TO-SPOUSE-LIST
090100         END-IF
090200     END-IF.
090300*---------------------------------------------------------------*
090400 3310-ADD-TO-SPOUSE-LIST.
090500*---------------------------------------------------------------*
090600     MOVE 'N' TO WS-FOUND-SW.
090700     PERFORM 3312-TEST-SPOUSE-IDX-MATCH
090800         VARYING WS-SEARCH-IDX FROM 1 BY 1
090900             UNTIL WS-SEARCH-IDX > PER-SPOUSE-COUNT(PER-IDX)
091000                 OR WS-FOUND.
091100     IF NOT WS-FOUND AND PER-SPOUSE-COUNT(PER-IDX) < 10
091200         ADD 1 TO PER-SPOUSE-COUNT(PER-IDX)
091300         MOVE WS-NEW-ROW-IDX TO
091400             PER-SPOUSE-IDX(PER-IDX, PER-SPOUSE-COUNT(PER-IDX))
091500     END-IF.
091600*---------------------------------------------------------------*
091700 3312-TEST-SPOUSE-IDX-MATCH.
091800*---------------------------------------------------------------*
091900     IF PER-SPOUSE-IDX(PER-IDX, WS-SEARCH-IDX)
092000             = WS-NEW-ROW-IDX
092100         MOVE 'Y' TO WS-FOUND-SW
092200     END-IF.
092300*---------------------------------------------------------------*
092400 3400-BUILD-SIBLINGS.
092500*---------------------------------------------------------------*
092600     PERFORM 3402-PROCESS-ONE-SIBLING-LOOKUP
092700         VARYING PER-IDX FROM 1 BY 1
092800             UNTIL PER-IDX > PER-TABLE-COUNT.
092900*---------------------------------------------------------------*
093000 3402-PROCESS-ONE-SIBLING-LOOKUP.
093100*---------------------------------------------------------------*
093200     PERFORM 3405-PROCESS-ONE-FAMC-FOR-SIBLING
093300         VARYING WS-SLOT-IDX FROM 1 BY 1
093400             UNTIL WS-SLOT-IDX > PER-FAMC-COUNT(PER-IDX).
093500*---------------------------------------------------------------*
093600 3405-PROCESS-ONE-FAMC-FOR-SIBLING.
093700*---------------------------------------------------------------*
093800     MOVE PER-FAMC-IDS(PER-IDX, WS-SLOT-IDX)
093900         TO CURRENT-ID.
094000     PERFORM 3150-LOOKUP-FAMILY-INDEX.
094100     IF WS-FOUND
094200         PERFORM 3410-SCAN-FAMILY-CHILDREN
094300     END-IF.
094400*---------------------------------------------------------------*
094500 3410-SCAN-FAMILY-CHILDREN.
094600*---------------------------------------------------------------*
094700     SET FAM-IDX TO WS-SEARCH-IDX.
094800     PERFORM 3412-TEST-ONE-SIBLING-CHILD
094900         VARYING WS-SLOT-IDX FROM 1 BY 1
095000             UNTIL WS-SLOT-IDX > FAM-CHILD-COUNT(FAM-IDX).
095100*---------------------------------------------------------------*
095200 3412-TEST-ONE-SIBLING-CHILD.
095300*---------------------------------------------------------------*
095400     MOVE FAM-CHILD-IDX(FAM-IDX, WS-SLOT-IDX)
095500         TO WS-NEW-ROW-IDX.
095600     IF WS-NEW-ROW-IDX NOT = ZERO
095700             AND WS-NEW-ROW-IDX NOT = PER-IDX
095800         PERFORM 3420-ADD-TO-SIBLING-LIST
095900     END-IF.
096000*---------------------------------------------------------------*
096100 3420-ADD-TO-SIBLING-LIST.
096200*---------------------------------------------------------------*
096300     MOVE 'N' TO WS-FOUND-SW.
096400     PERFORM 3422-TEST-SIBLING-IDX-MATCH
096500         VARYING WS-SEARCH-IDX FROM 1 BY 1
096600             UNTIL WS-SEARCH-IDX > PER-SIBLING-COUNT(PER-IDX)
096700                 OR WS-FOUND.
096800     IF NOT WS-FOUND AND PER-SIBLING-COUNT(PER-IDX) < 30
096900         ADD 1 TO PER-SIBLING-COUNT(PER-IDX)
097000         MOVE WS-NEW-ROW-IDX TO
097100             PER-SIBLING-IDX(PER-IDX, PER-SIBLING-COUNT(PER-IDX))
097200     END-IF.
097300*---------------------------------------------------------------*
097400 3422-TEST-SIBLING-IDX-MATCH.
097500*---------------------------------------------------------------*
097600     IF PER-SIBLING-IDX(PER-IDX, WS-SEARCH-IDX)
097700             = WS-NEW-ROW-IDX
097800         MOVE 'Y' TO WS-FOUND-SW
097900     END-IF.
098000*---------------------------------------------------------------*
098100 3500-BUILD-CHILDREN.
098200*---------------------------------------------------------------*
098300     PERFORM 3502-PROCESS-ONE-CHILD-LOOKUP
098400         VARYING PER-IDX FROM 1 BY 1
098500             UNTIL PER-IDX > PER-TABLE-COUNT.
098600*---------------------------------------------------------------*
098700 3502-PROCESS-ONE-CHILD-LOOKUP.
098800*---------------------------------------------------------------*
098900     PERFORM 3505-PROCESS-ONE-FAMS-FOR-CHILD
099000         VARYING WS-SLOT-IDX FROM 1 BY 1
099100             UNTIL WS-SLOT-IDX > PER-FAMS-COUNT(PER-IDX).
099200*---------------------------------------------------------------*
099300 3505-PROCESS-ONE-FAMS-FOR-CHILD.
099400*---------------------------------------------------------------*
099500     MOVE PER-FAMS-IDS(PER-IDX, WS-SLOT-IDX)
099600         TO CURRENT-ID.
099700     PERFORM 3150-LOOKUP-FAMILY-INDEX.
099800     IF WS-FOUND
099900         PERFORM 3510-SCAN-FAMILY-CHILDREN-AS-PARENT
100000     END-IF.
100100*---------------------------------------------------------------*
100200 3510-SCAN-FAMILY-CHILDREN-AS-PARENT.
100300*---------------------------------------------------------------*
100400     SET FAM-IDX TO WS-SEARCH-IDX.
100500     PERFORM 3512-TEST-ONE-CHILD-CANDIDATE
100600         VARYING WS-SLOT-IDX FROM 1 BY 1
100700             UNTIL WS-SLOT-IDX > FAM-CHILD-COUNT(FAM-IDX).
100800*---------------------------------------------------------------*
100900 3512-TEST-ONE-CHILD-CANDIDATE.
101000*---------------------------------------------------------------*
101100     MOVE FAM-CHILD-IDX(FAM-IDX, WS-SLOT-IDX)
101200         TO WS-NEW-ROW-IDX.
101300     IF WS-NEW-ROW-IDX NOT = ZERO
101400         PERFORM 3520-ADD-TO-CHILD-LIST
101500     END-IF.
101600*---------------------------------------------------------------*
101700 3520-ADD-TO-CHILD-LIST.
101800*---------------------------------------------------------------*
101900     MOVE 'N' TO WS-FOUND-SW.
102000     PERFORM 3522-TEST-CHILD-IDX-MATCH
102100         VARYING WS-SEARCH-IDX FROM 1 BY 1
102200             UNTIL WS-SEARCH-IDX > PER-CHILD-COUNT(PER-IDX)
102300                 OR WS-FOUND.
102400     IF NOT WS-FOUND AND PER-CHILD-COUNT(PER-IDX) < 30
102500         ADD 1 TO PER-CHILD-COUNT(PER-IDX)
102600         MOVE WS-NEW-ROW-IDX TO
102700             PER-CHILD-IDX(PER-IDX, PER-CHILD-COUNT(PER-IDX))
102800     END-IF.
102900*---------------------------------------------------------------*
103000 3522-TEST-CHILD-IDX-MATCH.
103100*---------------------------------------------------------------*
103200     IF PER-CHILD-IDX(PER-IDX, WS-SEARCH-IDX)
103300             = WS-NEW-ROW-IDX
103400         MOVE 'Y' TO WS-FOUND-SW
103500     END-IF.
103600*---------------------------------------------------------------*
103700 4000-CLOSE-GEDCOM-FILES.
103800*---------------------------------------------------------------*
103900     CLOSE GEDCOM-FILE-1.
104000     CLOSE GEDCOM-FILE-2.
104100     CLOSE GEDCOM-FILE-3.
104200     CLOSE GEDCOM-FILE-4.
104300     CLOSE GEDCOM-FILE-5.
104400*---------------------------------------------------------------*
104500 9100-LTRIM-FIELD.
104600*---------------------------------------------------------------*
104700     MOVE SPACES TO WS-TRIM-RESULT.
104800     MOVE 1 TO WS-POS.
104900     PERFORM 9102-BUMP-PAST-TRIM-SPACE
105000         UNTIL WS-POS > 150
105100             OR WS-TRIM-SOURCE(WS-POS:1) NOT = SPACE.
105200     IF WS-POS <= 150
105300         MOVE WS-TRIM-SOURCE(WS-POS:150 - WS-POS + 1)
105400             TO WS-TRIM-RESULT
105500     END-IF.
105600*---------------------------------------------------------------*
105700 9102-BUMP-PAST-TRIM-SPACE.
105800*---------------------------------------------------------------*
105900     ADD 1 TO WS-POS.
