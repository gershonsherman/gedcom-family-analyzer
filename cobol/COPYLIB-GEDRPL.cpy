000100*------------------------------------------------------------*
000200*    GEDRPL  -  REPORT PRINT LINE AND FORMATTING SCRATCH     *
000300*               AREA FOR GEDRPT.                             *
000400*------------------------------------------------------------*
000500 01  RPT-PRINT-LINE.
000600     05  RPT-LINE                         PIC X(132).
000700     05  RPT-LINE-CHARS REDEFINES RPT-LINE
000800                                           PIC X(01)
000900                                               OCCURS 132 TIMES.
001000*------------------------------------------------------------*
001100*    GENERATION HEADING WORDS (BATCH FLOW, REPORT WRITER
001200*    ITEMS 3-4:  "PARENTS"/"GRANDPARENTS"/"GREAT (N-2)
001300*    GRANDPARENTS", AND THE CHILDREN/GRANDCHILDREN EQUIVALENT).
001400 01  RPT-GENERATION-WORDS.
001500     05  RPT-WORD-PARENTS                 PIC X(12)
001600                                               VALUE 'Parents'.
001700     05  RPT-WORD-GRANDPARENTS             PIC X(14)
001800                                               VALUE
001900                                               'Grandparents'.
002000     05  RPT-WORD-CHILDREN                 PIC X(12)
002100                                               VALUE 'Children'.
002200     05  RPT-WORD-GRANDCHILDREN            PIC X(14)
002300                                               VALUE
002400                                               'Grandchildren'.
002500     05  RPT-WORD-GREAT                    PIC X(06)
002600                                               VALUE 'Great '.
002700*------------------------------------------------------------*
002800*    COUSIN DEGREE ORDINAL LABELS, 1ST-6TH, BUILT AS A
002900*    LITERAL TABLE (HOUSE IDIOM - SEE GRPHUSA'S HEADING
003000*    LINES) RATHER THAN SIX SEPARATE IF-TESTS.
003100 01  RPT-ORDINAL-LITERALS.
003200     05  FILLER                           PIC X(04)
003300                                               VALUE '1ST '.
003400     05  FILLER                           PIC X(04)
003500                                               VALUE '2ND '.
003600     05  FILLER                           PIC X(04)
003700                                               VALUE '3RD '.
003800     05  FILLER                           PIC X(04)
003900                                               VALUE '4TH '.
004000     05  FILLER                           PIC X(04)
004100                                               VALUE '5TH '.
004200     05  FILLER                           PIC X(04)
004300                                               VALUE '6TH '.
004400 01  RPT-ORDINAL-TABLE REDEFINES RPT-ORDINAL-LITERALS.
004500     05  RPT-ORDINAL-LABEL                PIC X(04)
004600                                               OCCURS 6 TIMES.
004700*------------------------------------------------------------*
004800*    SCRATCH AREAS FOR THE PERSON/FAMILY DISPLAY-STRING
004900*    BUSINESS RULES (GEDRPT PARAGRAPHS 8000-8300).
005000 01  RPT-DISPLAY-NAME                     PIC X(90).
005100 01  RPT-LIFE-DATES                       PIC X(70).
005200 01  RPT-FAMILY-DISPLAY-NAME               PIC X(120).
005300 01  RPT-MARRIAGE-INFO                    PIC X(100).
005400 01  RPT-GENERATION-HEADING                PIC X(40).
