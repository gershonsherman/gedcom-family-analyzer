000100*===============================================================*
000200* PROGRAM NAME:    GEDANAL
000300* ORIGINAL AUTHOR: ROSALIND FEENEY
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/02/87 R FEENEY       CREATED - WALKS THE PERSON/FAMILY
000900*                         TABLES GEDLOAD BUILDS AND WORKS OUT
001000*                         ANCESTORS, DESCENDANTS, SIBLINGS AND
001100*                         COUSINS FOR ONE TARGET PERSON.
001200* 05/14/88 R FEENEY       REPLACED THE RECURSIVE WALK WITH AN
001300*                         EXPLICIT STACK TABLE - THE COMPILER
001400*                         HERE WON'T LET A PARAGRAPH PERFORM
001500*                         ITSELF, SO A REAL RECURSIVE DESCENT
001600*                         ISN'T AN OPTION (TKT GEN-91).
001700* 08/03/91 T OKONKWO      ADDED THE COUSIN-DEGREE WALK (UP/
001800*                         ACROSS/DOWN) FOR THE EXTENDED-FAMILY
001900*                         REQUEST FROM THE SOCIETY (REQ GEN-260).
002000* 02/11/94 T OKONKWO      COUSIN WALK NOW EXCLUDES ANYONE ALREADY
002100*                         CLAIMED AT A CLOSER DEGREE - WE WERE
002200*                         LISTING THE SAME COUSIN AS BOTH A
002300*                         1ST AND 2ND COUSIN (TKT GEN-284).
002400* 03/19/97 T OKONKWO      VISITED-FLAGS TABLE ADDED TO THE
002500*                         ANCESTOR/DESCENDANT WALK - A LOOP IN A
002600*                         BADLY-KEYED GEDCOM FILE WAS SENDING
002700*                         THE JOB INTO AN INFINITE PUSH.
002800* 02/09/99 T OKONKWO      Y2K - NO PACKED DATE FIELDS IN THIS
002900*                         PROGRAM, NOTHING TO CONVERT.
003000* 09/25/01 L ABRUZZO      RELATIONSHIP-DEGREE LOOKUP (7000)
003100*                         BROKEN OUT AS ITS OWN PARAGRAPH FOR
003200*                         THE SOCIETY'S "HOW ARE WE RELATED"
003300*                         AD HOC REQUESTS (TKT FL-3360).
003400*===============================================================*
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.  GEDANAL.
003700 AUTHOR. ROSALIND FEENEY.
003800 INSTALLATION. COUNTY HISTORICAL RESEARCH CENTER.
003900 DATE-WRITTEN. 04/02/87.
004000 DATE-COMPILED.
004100 SECURITY. NON-CONFIDENTIAL.
004200*===============================================================*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-3081.
004600 OBJECT-COMPUTER. IBM-3081.
004700*    STANDARD COUNTY HISTORICAL RESEARCH CENTER SPECIAL-NAMES
004800*    BLOCK, CARRIED IN EVERY MEMBER OF THE GEDCOM SUITE EVEN
004900*    WHERE A GIVEN PROGRAM HAS NO OCCASION TO TEST IT.
005000 SPECIAL-NAMES.
005100     CLASS "HIGH-ORDER-CHAR" IS X"80" THRU X"FF".
005200*===============================================================*
005300 DATA DIVISION.
005400*---------------------------------------------------------------*
005500 WORKING-STORAGE SECTION.
005600*---------------------------------------------------------------*
005700 01  WS-CURRENT-DEGREE                   PIC 9(01) COMP
005800                                               VALUE ZERO.
005900 01  WS-MEMBER-IDX                       PIC S9(4) COMP
006000                                               VALUE ZERO.
006100 01  WS-CANDIDATE-VALUE                  PIC S9(4) COMP
006200                                               VALUE ZERO.
006300 77  WS-I                                PIC S9(4) COMP
006400                                               VALUE ZERO.
006500 77  WS-J                                PIC S9(4) COMP
006600                                               VALUE ZERO.
006700 77  WS-K                                PIC S9(4) COMP
006800                                               VALUE ZERO.
006900 01  WS-FOUND-SW                         PIC X(01)
007000                                               VALUE 'N'.
007100     88  WS-FOUND                             VALUE 'Y'.
007200 01  WS-GENERATION                       PIC 9(02) COMP
007300                                               VALUE ZERO.
007400*---------------------------------------------------------------*
007500*    EXPLICIT PUSH-DOWN STACK FOR THE ANCESTOR/DESCENDANT WALK -
007600*    SEE THE 1988 MAINTENENCE ENTRY ABOVE.  A REDEFINES GIVES
007700*    US A ONE-SHOT BULK CLEAR BETWEEN THE TWO WALKS.
007800 01  WS-STACK-TOP                        PIC S9(4) COMP
007900                                               VALUE ZERO.
008000 01  WS-STACK-TABLE.
008100     05  WS-STACK-ENTRY OCCURS 2000 TIMES.
008200         10  WS-STACK-PERSON-IDX          PIC S9(4) COMP.
008300         10  WS-STACK-GENERATION          PIC 9(02) COMP.
008400 01  WS-STACK-BULK-R REDEFINES WS-STACK-TABLE
008500                                          PIC X(12000).
008600*---------------------------------------------------------------*
008700*    VISITED FLAGS, ONE PER PERSON-TABLE SLOT.  A REDEFINES
008800*    LETS 1100/2100 CLEAR THE WHOLE TABLE IN ONE MOVE RATHER
008900*    THAN A 2000-PASS LOOP.
009000 01  WS-VISITED-FLAGS.
009100     05  WS-VISITED-FLAG                  PIC X(01)
009200                                               OCCURS 2000 TIMES.
009300 01  WS-VISITED-BULK-R REDEFINES WS-VISITED-FLAGS
009400                                          PIC X(2000).
009500*---------------------------------------------------------------*
009600*    FRONTIER / CANDIDATE / EXCLUDE SETS FOR THE COUSIN WALK
009700*    (BATCH FLOW ITEM 4).  REUSED ACROSS EACH DEGREE IN TURN.
009800 01  WS-FRONTIER-COUNT                   PIC S9(4) COMP
009900                                               VALUE ZERO.
010000 01  WS-FRONTIER-TABLE.
010100     05  WS-FRONTIER-IDX                  PIC S9(4) COMP
010200                                               OCCURS 300 TIMES.
010300 01  WS-NEXT-COUNT                       PIC S9(4) COMP
010400                                               VALUE ZERO.
010500 01  WS-NEXT-TABLE.
010600     05  WS-NEXT-IDX                      PIC S9(4) COMP
010700                                               OCCURS 300 TIMES.
010800 01  WS-CANDIDATE-COUNT                  PIC S9(4) COMP
010900                                               VALUE ZERO.
011000 01  WS-CANDIDATE-TABLE.
011100     05  WS-CANDIDATE-IDX                 PIC S9(4) COMP
011200                                               OCCURS 600 TIMES.
011300 01  CUM-EXCLUDE-COUNT                   PIC S9(4) COMP
011400                                               VALUE ZERO.
011500 01  CUM-EXCLUDE-TABLE.
011600     05  CUM-EXCLUDE-IDX                   PIC S9(4) COMP
011700                                               OCCURS 600 TIMES.
011800*---------------------------------------------------------------*
011900*    SCRATCH FOR 7000-GET-RELATIONSHIP-DEGREE.
012000 01  WS-RELATIONSHIP-DEGREE-SW           PIC X(01)
012100                                               VALUE 'N'.
012200     88  WS-SAME-PERSON                       VALUE 'S'.
012300     88  WS-IS-SIBLING                        VALUE 'B'.
012400     88  WS-IS-ANCESTOR                       VALUE 'A'.
012500     88  WS-IS-DESCENDANT                     VALUE 'D'.
012600     88  WS-IS-COUSIN                         VALUE 'C'.
012700     88  WS-UNRELATED                         VALUE 'N'.
012800 01  WS-RELATIONSHIP-DEGREE-OUT          PIC S9(01) COMP
012900                                               VALUE ZERO.
013000*---------------------------------------------------------------*
013100 LINKAGE SECTION.
013200 01  TARGET-PERSON-IDX                   PIC S9(4) COMP.
013300 COPY GEDPER.
013400 COPY GEDFAM.
013500 COPY GEDRES.
013600*===============================================================*
013700 PROCEDURE DIVISION USING TARGET-PERSON-IDX, PER-TABLE-COUNT,
013800     PER-TABLE-INDEX, PER-TABLE, FAM-TABLE-COUNT,
013900     FAM-TABLE-INDEX, FAM-TABLE, ANC-RESULT-COUNT,
014000     ANC-MAX-GENERATION, ANC-RESULT-TABLE, DESC-RESULT-COUNT,
014100     DESC-MAX-GENERATION, DESC-RESULT-TABLE, SIB-RESULT-COUNT,
014200     SIB-RESULT-TABLE, COU-RESULT-COUNT, COU-RESULT-TABLE.
014300*---------------------------------------------------------------*
014400 0000-MAIN-PARAGRAPH.
014500*---------------------------------------------------------------*
014600     PERFORM 1000-BUILD-ANCESTORS THRU 1000-EXIT.
014700     PERFORM 2000-BUILD-DESCENDANTS.
014800     PERFORM 3000-BUILD-SIBLINGS.
014900     PERFORM 4000-BUILD-COUSINS-ALL-DEGREES THRU 4000-EXIT.
015000     GOBACK.
015100*---------------------------------------------------------------*
015200 1000-BUILD-ANCESTORS.
015300*---------------------------------------------------------------*
015400     MOVE SPACES TO WS-VISITED-BULK-R, WS-STACK-BULK-R.
015500     MOVE ZERO TO WS-STACK-TOP, ANC-RESULT-COUNT,
015600         ANC-MAX-GENERATION.
015700*    NO PARENTS ON FILE FOR THE TARGET - NOTHING TO PUSH, SO
015800*    DON'T EVEN ENTER THE STACK WALK.
015900     IF PER-PARENT-COUNT(TARGET-PERSON-IDX) = ZERO
016000         GO TO 1000-EXIT.
016100     PERFORM 1050-PUSH-ONE-PARENT-AS-ROOT
016200         VARYING WS-I FROM PER-PARENT-COUNT(TARGET-PERSON-IDX)
016300             BY -1 UNTIL WS-I < 1.
016400     PERFORM 1200-POP-AND-EXPAND UNTIL WS-STACK-TOP = ZERO.
016500*---------------------------------------------------------------*
016600 1000-EXIT.
016700*---------------------------------------------------------------*
016800     EXIT.
016900*---------------------------------------------------------------*
017000 1050-PUSH-ONE-PARENT-AS-ROOT.
017100*---------------------------------------------------------------*
017200     MOVE PER-PARENT-IDX(TARGET-PERSON-IDX, WS-I)
017300         TO WS-CANDIDATE-VALUE.
017400     MOVE 1 TO WS-GENERATION.
017500     PERFORM 1100-PUSH-STACK-ENTRY.
017600*---------------------------------------------------------------*
017700 1100-PUSH-STACK-ENTRY.
017800*---------------------------------------------------------------*
017900     IF WS-STACK-TOP < 2000
018000         ADD 1 TO WS-STACK-TOP
018100         MOVE WS-CANDIDATE-VALUE
018200             TO WS-STACK-PERSON-IDX(WS-STACK-TOP)
018300         MOVE WS-GENERATION
018400             TO WS-STACK-GENERATION(WS-STACK-TOP)
018500     END-IF.
018600*---------------------------------------------------------------*
018700 1200-POP-AND-EXPAND.
018800*---------------------------------------------------------------*
018900     MOVE WS-STACK-PERSON-IDX(WS-STACK-TOP) TO WS-MEMBER-IDX.
019000     MOVE WS-STACK-GENERATION(WS-STACK-TOP) TO WS-GENERATION.
019100     SUBTRACT 1 FROM WS-STACK-TOP.
019200     IF WS-VISITED-FLAG(WS-MEMBER-IDX) NOT = 'Y'
019300         MOVE 'Y' TO WS-VISITED-FLAG(WS-MEMBER-IDX)
019400         IF ANC-RESULT-COUNT < 500
019500             ADD 1 TO ANC-RESULT-COUNT
019600             MOVE WS-GENERATION
019700                 TO ANC-GENERATION(ANC-RESULT-COUNT)
019800             MOVE WS-MEMBER-IDX
019900                 TO ANC-PERSON-IDX(ANC-RESULT-COUNT)
020000             IF WS-GENERATION > ANC-MAX-GENERATION
020100                 MOVE WS-GENERATION TO ANC-MAX-GENERATION
020200             END-IF
020300         END-IF
020400         PERFORM 1250-PUSH-ONE-PARENT-OF-MEMBER
020500             VARYING WS-I
020600                 FROM PER-PARENT-COUNT(WS-MEMBER-IDX) BY -1
020700                 UNTIL WS-I < 1
020800     END-IF.
020900*---------------------------------------------------------------*
021000 1250-PUSH-ONE-PARENT-OF-MEMBER.
021100*---------------------------------------------------------------*
021200     MOVE PER-PARENT-IDX(WS-MEMBER-IDX, WS-I)
021300         TO WS-CANDIDATE-VALUE.
021400     ADD 1 TO WS-GENERATION.
021500     PERFORM 1100-PUSH-STACK-ENTRY.
021600     SUBTRACT 1 FROM WS-GENERATION.
021700*---------------------------------------------------------------*
021800 2000-BUILD-DESCENDANTS.
021900*---------------------------------------------------------------*
022000     MOVE SPACES TO WS-VISITED-BULK-R, WS-STACK-BULK-R.
022100     MOVE ZERO TO WS-STACK-TOP, DESC-RESULT-COUNT,
022200         DESC-MAX-GENERATION.
022300     PERFORM 2050-PUSH-ONE-CHILD-AS-ROOT
022400         VARYING WS-I FROM PER-CHILD-COUNT(TARGET-PERSON-IDX)
022500             BY -1 UNTIL WS-I < 1.
022600     PERFORM 2200-POP-AND-EXPAND UNTIL WS-STACK-TOP = ZERO.
022700*---------------------------------------------------------------*
022800 2050-PUSH-ONE-CHILD-AS-ROOT.
022900*---------------------------------------------------------------*
023000     MOVE PER-CHILD-IDX(TARGET-PERSON-IDX, WS-I)
023100         TO WS-CANDIDATE-VALUE.
023200     MOVE 1 TO WS-GENERATION.
023300     PERFORM 1100-PUSH-STACK-ENTRY.
023400*---------------------------------------------------------------*
023500 2200-POP-AND-EXPAND.
023600*---------------------------------------------------------------*
023700     MOVE WS-STACK-PERSON-IDX(WS-STACK-TOP) TO WS-MEMBER-IDX.
023800     MOVE WS-STACK-GENERATION(WS-STACK-TOP) TO WS-GENERATION.
023900     SUBTRACT 1 FROM WS-STACK-TOP.
024000     IF WS-VISITED-FLAG(WS-MEMBER-IDX) NOT = 'Y'
024100         MOVE 'Y' TO WS-VISITED-FLAG(WS-MEMBER-IDX)
024200         IF DESC-RESULT-COUNT < 500
024300             ADD 1 TO DESC-RESULT-COUNT
024400             MOVE WS-GENERATION
024500                 TO DESC-GENERATION(DESC-RESULT-COUNT)
024600             MOVE WS-MEMBER-IDX
024700                 TO DESC-PERSON-IDX(DESC-RESULT-COUNT)
024800             IF WS-GENERATION > DESC-MAX-GENERATION
024900                 MOVE WS-GENERATION TO DESC-MAX-GENERATION
025000             END-IF
025100         END-IF
025200         PERFORM 2250-PUSH-ONE-CHILD-OF-MEMBER
025300             VARYING WS-I
025400                 FROM PER-CHILD-COUNT(WS-MEMBER-IDX) BY -1
025500                 UNTIL WS-I < 1
025600     END-IF.
025700*---------------------------------------------------------------*
025800 2250-PUSH-ONE-CHILD-OF-MEMBER.
025900*---------------------------------------------------------------*
026000     MOVE PER-CHILD-IDX(WS-MEMBER-IDX, WS-I)
026100         TO WS-CANDIDATE-VALUE.
026200     ADD 1 TO WS-GENERATION.
026300     PERFORM 1100-PUSH-STACK-ENTRY.
026400     SUBTRACT 1 FROM WS-GENERATION.
026500*---------------------------------------------------------------*
026600 3000-BUILD-SIBLINGS.
026700*---------------------------------------------------------------*
026800     MOVE PER-SIBLING-COUNT(TARGET-PERSON-IDX)
026900         TO SIB-RESULT-COUNT.
027000     PERFORM 3050-COPY-ONE-SIBLING
027100         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > SIB-RESULT-COUNT.
027200*---------------------------------------------------------------*
027300 3050-COPY-ONE-SIBLING.
027400*---------------------------------------------------------------*
027500     MOVE PER-SIBLING-IDX(TARGET-PERSON-IDX, WS-I)
027600         TO SIB-RESULT-IDX(WS-I).
027700*---------------------------------------------------------------*
027800 4000-BUILD-COUSINS-ALL-DEGREES.
027900*---------------------------------------------------------------*
028000     MOVE ZERO TO COU-RESULT-COUNT, CUM-EXCLUDE-COUNT.
028100*    NO PARENTS ON FILE FOR THE TARGET - THE UP-WALK CAN NEVER
028200*    LEAVE THE TARGET'S OWN GENERATION AT ANY DEGREE, SO THERE
028300*    ARE NO COUSINS TO FIND.  SKIP STRAIGHT TO THE EXIT LINE.
028400     IF PER-PARENT-COUNT(TARGET-PERSON-IDX) = ZERO
028500         GO TO 4000-EXIT.
028600*    THE TARGET'S OWN BROTHERS AND SISTERS ARE NEVER COUSINS AT
028700*    ANY DEGREE - SEED THE CUMULATIVE EXCLUDE LIST WITH THEM
028800*    BEFORE DEGREE 1 EVER RUNS, SO A PEDIGREE-COLLAPSE CASE
028900*    (WHERE A SIBLING IS ALSO REACHABLE VIA THE COUSIN WALK)
029000*    CANNOT SLIP BACK IN AS A COUSIN. (TICKET GED-0117, 1999.)
029100     PERFORM 4050-SEED-EXCLUDE-WITH-ONE-SIBLING
029200         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > SIB-RESULT-COUNT.
029300     PERFORM 4100-BUILD-COUSINS-AT-DEGREE
029400         VARYING WS-CURRENT-DEGREE FROM 1 BY 1
029500             UNTIL WS-CURRENT-DEGREE > 6.
029600*---------------------------------------------------------------*
029700 4000-EXIT.
029800*---------------------------------------------------------------*
029900     EXIT.
030000*---------------------------------------------------------------*
030100 4050-SEED-EXCLUDE-WITH-ONE-SIBLING.
030200*---------------------------------------------------------------*
030300     IF CUM-EXCLUDE-COUNT < 600
030400         ADD 1 TO CUM-EXCLUDE-COUNT
030500         MOVE SIB-RESULT-IDX(WS-I)
030600             TO CUM-EXCLUDE-IDX(CUM-EXCLUDE-COUNT)
030700     END-IF.
030800*---------------------------------------------------------------*
030900 4100-BUILD-COUSINS-AT-DEGREE.
031000*---------------------------------------------------------------*
031100     PERFORM 4200-WALK-UP-SIBLINGS-DOWN.
031200     PERFORM 4300-REMOVE-EXCLUDED-CANDIDATES.
031300     PERFORM 4400-GROUP-CANDIDATES-BY-FAMILY.
031400     PERFORM 4150-APPEND-CANDIDATE-TO-EXCLUDE
031500         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-CANDIDATE-COUNT.
031600*---------------------------------------------------------------*
031700 4150-APPEND-CANDIDATE-TO-EXCLUDE.
031800*---------------------------------------------------------------*
031900     IF CUM-EXCLUDE-COUNT < 600
032000         ADD 1 TO CUM-EXCLUDE-COUNT
032100         MOVE WS-CANDIDATE-IDX(WS-I)
032200             TO CUM-EXCLUDE-IDX(CUM-EXCLUDE-COUNT)
032300     END-IF.
032400*---------------------------------------------------------------*
032500 4200-WALK-UP-SIBLINGS-DOWN.
032600*---------------------------------------------------------------*
032700     MOVE 1 TO WS-FRONTIER-COUNT.
032800     MOVE TARGET-PERSON-IDX TO WS-FRONTIER-IDX(1).
032900     PERFORM 4210-EXPAND-FRONTIER-UP
033000         WS-CURRENT-DEGREE TIMES.
033100     MOVE ZERO TO WS-CANDIDATE-COUNT.
033200     PERFORM 4201-COLLECT-SIBLINGS-OF-FRONTIER
033300         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-FRONTIER-COUNT.
033400     MOVE WS-CANDIDATE-COUNT TO WS-FRONTIER-COUNT.
033500     PERFORM 4205-COPY-CANDIDATE-TO-FRONTIER
033600         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-FRONTIER-COUNT.
033700     PERFORM 4230-EXPAND-FRONTIER-DOWN
033800         WS-CURRENT-DEGREE TIMES.
033900     MOVE ZERO TO WS-CANDIDATE-COUNT.
034000     PERFORM 4207-ADD-FRONTIER-MEMBER-TO-CANDIDATES
034100         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-FRONTIER-COUNT.
034200*---------------------------------------------------------------*
034300 4201-COLLECT-SIBLINGS-OF-FRONTIER.
034400*---------------------------------------------------------------*
034500     MOVE WS-FRONTIER-IDX(WS-I) TO WS-MEMBER-IDX.
034600     PERFORM 4203-ADD-SIBLING-TO-CANDIDATES
034700         VARYING WS-J FROM 1 BY 1
034800             UNTIL WS-J > PER-SIBLING-COUNT(WS-MEMBER-IDX).
034900*---------------------------------------------------------------*
035000 4203-ADD-SIBLING-TO-CANDIDATES.
035100*---------------------------------------------------------------*
035200     MOVE PER-SIBLING-IDX(WS-MEMBER-IDX, WS-J)
035300         TO WS-CANDIDATE-VALUE.
035400     PERFORM 4240-ADD-TO-CANDIDATE-SET.
035500*---------------------------------------------------------------*
035600 4205-COPY-CANDIDATE-TO-FRONTIER.
035700*---------------------------------------------------------------*
035800     MOVE WS-CANDIDATE-IDX(WS-I) TO WS-FRONTIER-IDX(WS-I).
035900*---------------------------------------------------------------*
036000 4207-ADD-FRONTIER-MEMBER-TO-CANDIDATES.
036100*---------------------------------------------------------------*
036200     MOVE WS-FRONTIER-IDX(WS-I) TO WS-CANDIDATE-VALUE.
036300     PERFORM 4240-ADD-TO-CANDIDATE-SET.
036400*---------------------------------------------------------------*
036500 4210-EXPAND-FRONTIER-UP.
036600*---------------------------------------------------------------*
036700     MOVE ZERO TO WS-NEXT-COUNT.
036800     PERFORM 4211-COLLECT-PARENTS-OF-FRONTIER
036900         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-FRONTIER-COUNT.
037000     MOVE WS-NEXT-COUNT TO WS-FRONTIER-COUNT.
037100     PERFORM 4215-COPY-NEXT-TO-FRONTIER
037200         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-FRONTIER-COUNT.
037300*---------------------------------------------------------------*
037400 4211-COLLECT-PARENTS-OF-FRONTIER.
037500*---------------------------------------------------------------*
037600     MOVE WS-FRONTIER-IDX(WS-I) TO WS-MEMBER-IDX.
037700     PERFORM 4213-ADD-PARENT-TO-NEXT-SET
037800         VARYING WS-J FROM 1 BY 1
037900             UNTIL WS-J > PER-PARENT-COUNT(WS-MEMBER-IDX).
038000*---------------------------------------------------------------*
038100 4213-ADD-PARENT-TO-NEXT-SET.
038200*---------------------------------------------------------------*
038300     MOVE PER-PARENT-IDX(WS-MEMBER-IDX, WS-J)
038400         TO WS-CANDIDATE-VALUE.
038500     PERFORM 4220-ADD-TO-NEXT-SET.
038600*---------------------------------------------------------------*
038700 4215-COPY-NEXT-TO-FRONTIER.
038800*---------------------------------------------------------------*
038900     MOVE WS-NEXT-IDX(WS-I) TO WS-FRONTIER-IDX(WS-I).
039000*---------------------------------------------------------------*
039100 4220-ADD-TO-NEXT-SET.
039200*---------------------------------------------------------------*
039300     MOVE 'N' TO WS-FOUND-SW.
039400     PERFORM 4221-TEST-NEXT-SET-MATCH
039500         VARYING WS-K FROM 1 BY 1
039600             UNTIL WS-K > WS-NEXT-COUNT OR WS-FOUND.
039700     IF NOT WS-FOUND AND WS-NEXT-COUNT < 300
039800         ADD 1 TO WS-NEXT-COUNT
039900         MOVE WS-CANDIDATE-VALUE TO WS-NEXT-IDX(WS-NEXT-COUNT)
040000     END-IF.
040100*---------------------------------------------------------------*
040200 4221-TEST-NEXT-SET-MATCH.
040300*---------------------------------------------------------------*
040400     IF WS-NEXT-IDX(WS-K) = WS-CANDIDATE-VALUE
040500         MOVE 'Y' TO WS-FOUND-SW
040600     END-IF.
040700*---------------------------------------------------------------*
040800 4230-EXPAND-FRONTIER-DOWN.
040900*---------------------------------------------------------------*
041000     MOVE ZERO TO WS-NEXT-COUNT.
041100     PERFORM 4231-COLLECT-CHILDREN-OF-FRONTIER
041200         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-FRONTIER-COUNT.
041300     MOVE WS-NEXT-COUNT TO WS-FRONTIER-COUNT.
041400     PERFORM 4215-COPY-NEXT-TO-FRONTIER
041500         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-FRONTIER-COUNT.
041600*---------------------------------------------------------------*
041700 4231-COLLECT-CHILDREN-OF-FRONTIER.
041800*---------------------------------------------------------------*
041900     MOVE WS-FRONTIER-IDX(WS-I) TO WS-MEMBER-IDX.
042000     PERFORM 4233-ADD-CHILD-TO-NEXT-SET
042100         VARYING WS-J FROM 1 BY 1
042200             UNTIL WS-J > PER-CHILD-COUNT(WS-MEMBER-IDX).
042300*---------------------------------------------------------------*
042400 4233-ADD-CHILD-TO-NEXT-SET.
042500*---------------------------------------------------------------*
042600     MOVE PER-CHILD-IDX(WS-MEMBER-IDX, WS-J)
042700         TO WS-CANDIDATE-VALUE.
042800     PERFORM 4220-ADD-TO-NEXT-SET.
042900*---------------------------------------------------------------*
043000 4240-ADD-TO-CANDIDATE-SET.
043100*---------------------------------------------------------------*
043200     MOVE 'N' TO WS-FOUND-SW.
043300     PERFORM 4241-TEST-CANDIDATE-SET-MATCH
043400         VARYING WS-K FROM 1 BY 1
043500             UNTIL WS-K > WS-CANDIDATE-COUNT OR WS-FOUND.
043600     IF NOT WS-FOUND AND WS-CANDIDATE-COUNT < 600
043700         ADD 1 TO WS-CANDIDATE-COUNT
043800         MOVE WS-CANDIDATE-VALUE
043900             TO WS-CANDIDATE-IDX(WS-CANDIDATE-COUNT)
044000     END-IF.
044100*---------------------------------------------------------------*
044200 4241-TEST-CANDIDATE-SET-MATCH.
044300*---------------------------------------------------------------*
044400     IF WS-CANDIDATE-IDX(WS-K) = WS-CANDIDATE-VALUE
044500         MOVE 'Y' TO WS-FOUND-SW
044600     END-IF.
044700*---------------------------------------------------------------*
044800 4300-REMOVE-EXCLUDED-CANDIDATES.
044900*---------------------------------------------------------------*
045000*    DROPS THE TARGET PERSON AND ANYONE ALREADY CLAIMED AT A
045100*    CLOSER DEGREE FROM THE CANDIDATE SET BUILT ABOVE.
045200     MOVE ZERO TO WS-NEXT-COUNT.
045300     PERFORM 4310-FILTER-ONE-CANDIDATE
045400         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-CANDIDATE-COUNT.
045500     MOVE WS-NEXT-COUNT TO WS-CANDIDATE-COUNT.
045600     PERFORM 4315-COPY-NEXT-TO-CANDIDATE
045700         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-CANDIDATE-COUNT.
045800*---------------------------------------------------------------*
045900 4310-FILTER-ONE-CANDIDATE.
046000*---------------------------------------------------------------*
046100     IF WS-CANDIDATE-IDX(WS-I) NOT = TARGET-PERSON-IDX
046200         MOVE 'N' TO WS-FOUND-SW
046300         PERFORM 4313-TEST-EXCLUDE-MATCH
046400             VARYING WS-K FROM 1 BY 1
046500                 UNTIL WS-K > CUM-EXCLUDE-COUNT OR WS-FOUND
046600         IF NOT WS-FOUND AND WS-NEXT-COUNT < 300
046700             ADD 1 TO WS-NEXT-COUNT
046800             MOVE WS-CANDIDATE-IDX(WS-I)
046900                 TO WS-NEXT-IDX(WS-NEXT-COUNT)
047000         END-IF
047100     END-IF.
047200*---------------------------------------------------------------*
047300 4313-TEST-EXCLUDE-MATCH.
047400*---------------------------------------------------------------*
047500     IF CUM-EXCLUDE-IDX(WS-K) = WS-CANDIDATE-IDX(WS-I)
047600         MOVE 'Y' TO WS-FOUND-SW
047700     END-IF.
047800*---------------------------------------------------------------*
047900 4315-COPY-NEXT-TO-CANDIDATE.
048000*---------------------------------------------------------------*
048100     MOVE WS-NEXT-IDX(WS-I) TO WS-CANDIDATE-IDX(WS-I).
048200*---------------------------------------------------------------*
048300 4400-GROUP-CANDIDATES-BY-FAMILY.
048400*---------------------------------------------------------------*
048500     PERFORM 4401-PROCESS-ONE-CANDIDATE-FAMCS
048600         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-CANDIDATE-COUNT.
048700*---------------------------------------------------------------*
048800 4401-PROCESS-ONE-CANDIDATE-FAMCS.
048900*---------------------------------------------------------------*
049000     MOVE WS-CANDIDATE-IDX(WS-I) TO WS-MEMBER-IDX.
049100     PERFORM 4410-ADD-COUSIN-RESULT-ROW
049200         VARYING WS-J FROM 1 BY 1
049300             UNTIL WS-J > PER-FAMC-COUNT(WS-MEMBER-IDX).
049400*---------------------------------------------------------------*
049500 4410-ADD-COUSIN-RESULT-ROW.
049600*---------------------------------------------------------------*
049700     IF COU-RESULT-COUNT < 1000
049800         ADD 1 TO COU-RESULT-COUNT
049900         MOVE WS-CURRENT-DEGREE TO COU-DEGREE(COU-RESULT-COUNT)
050000         MOVE SPACES TO COU-FAM-BLOCK-R(COU-RESULT-COUNT)
050100         MOVE PER-FAMC-IDS(WS-MEMBER-IDX, WS-J)
050200             TO COU-FAM-ID(COU-RESULT-COUNT)
050300         PERFORM 4420-LOOKUP-FAMILY-INDEX
050400         MOVE WS-K TO COU-FAM-IDX(COU-RESULT-COUNT)
050500         MOVE WS-MEMBER-IDX TO COU-PERSON-IDX(COU-RESULT-COUNT)
050600     END-IF.
050700*---------------------------------------------------------------*
050800 4420-LOOKUP-FAMILY-INDEX.
050900*---------------------------------------------------------------*
051000     MOVE ZERO TO WS-K.
051100     MOVE 'N' TO WS-FOUND-SW.
051200     PERFORM 4421-TEST-FAMILY-ID-MATCH
051300         VARYING FAM-IDX FROM 1 BY 1
051400             UNTIL FAM-IDX > FAM-TABLE-COUNT OR WS-FOUND.
051500*---------------------------------------------------------------*
051600 4421-TEST-FAMILY-ID-MATCH.
051700*---------------------------------------------------------------*
051800     IF FAM-ID(FAM-IDX) = PER-FAMC-IDS(WS-MEMBER-IDX, WS-J)
051900         MOVE 'Y' TO WS-FOUND-SW
052000         SET WS-K TO FAM-IDX
052100     END-IF.
052200*---------------------------------------------------------------*
052300 7000-GET-RELATIONSHIP-DEGREE.
052400*---------------------------------------------------------------*
052500*    SAME-PERSON / SIBLING / COUSIN-DEGREE / ANCESTOR-OR-
052600*    DESCENDANT / UNRELATED PRECEDENCE RULE, DRIVEN FROM THE
052700*    RESULT TABLES ALREADY BUILT ABOVE FOR THIS TARGET.  THE
052800*    COUSIN TEST MUST RUN BEFORE THE ANCESTOR/DESCENDANT TEST -
052900*    A PERSON WHO IS BOTH AN NTH COUSIN AND AN ANCESTOR THROUGH
053000*    SOME OTHER LINE IS REPORTED AS THE COUSIN (SEE THE 2001
053100*    MAINTENENCE ENTRY ABOVE).  CALLER SETS WS-MEMBER-IDX TO
053200*    THE OTHER PERSON'S INDEX BEFORE PERFORMING THIS.  OUTPUT
053300*    CODES: 0 = SAME PERSON, 1 = SIBLING, 2-7 = COUSIN DEGREE
053400*    1-6 (DEGREE PLUS ONE), -2 = ANCESTOR OR DESCENDANT, -1 =
053500*    NO RELATIONSHIP FOUND.
053600     MOVE 'N' TO WS-RELATIONSHIP-DEGREE-SW.
053700     MOVE ZERO TO WS-RELATIONSHIP-DEGREE-OUT.
053800     IF WS-MEMBER-IDX = TARGET-PERSON-IDX
053900         SET WS-SAME-PERSON TO TRUE
054000     ELSE
054100         MOVE 'N' TO WS-FOUND-SW
054200         PERFORM 7010-TEST-SIBLING-MATCH
054300             VARYING WS-I FROM 1 BY 1
054400                 UNTIL WS-I > SIB-RESULT-COUNT OR WS-FOUND
054500         IF WS-FOUND
054600             SET WS-IS-SIBLING TO TRUE
054700             MOVE 1 TO WS-RELATIONSHIP-DEGREE-OUT
054800         ELSE
054900             MOVE 'N' TO WS-FOUND-SW
055000             PERFORM 7040-TEST-COUSIN-MATCH
055100                 VARYING WS-I FROM 1 BY 1
055200                     UNTIL WS-I > COU-RESULT-COUNT OR WS-FOUND
055300             IF WS-FOUND
055400                 SET WS-IS-COUSIN TO TRUE
055500             ELSE
055600                 MOVE 'N' TO WS-FOUND-SW
055700                 PERFORM 7020-TEST-ANCESTOR-MATCH
055800                     VARYING WS-I FROM 1 BY 1
055900                         UNTIL WS-I > ANC-RESULT-COUNT OR WS-FOUND
056000                 IF WS-FOUND
056100                     SET WS-IS-ANCESTOR TO TRUE
056200                     MOVE -2 TO WS-RELATIONSHIP-DEGREE-OUT
056300                 ELSE
056400                     MOVE 'N' TO WS-FOUND-SW
056500                     PERFORM 7030-TEST-DESCENDANT-MATCH
056600                         VARYING WS-I FROM 1 BY 1
056700                             UNTIL WS-I > DESC-RESULT-COUNT
056800                                 OR WS-FOUND
056900                     IF WS-FOUND
057000                         SET WS-IS-DESCENDANT TO TRUE
057100                         MOVE -2 TO WS-RELATIONSHIP-DEGREE-OUT
057200                     ELSE
057300                         SET WS-UNRELATED TO TRUE
057400                         MOVE -1 TO WS-RELATIONSHIP-DEGREE-OUT
057500                     END-IF
057600                 END-IF
057700             END-IF
057800         END-IF
057900     END-IF.
058000*---------------------------------------------------------------*
058100 7010-TEST-SIBLING-MATCH.
058200*---------------------------------------------------------------*
058300     IF SIB-RESULT-IDX(WS-I) = WS-MEMBER-IDX
058400         MOVE 'Y' TO WS-FOUND-SW
058500     END-IF.
058600*---------------------------------------------------------------*
058700 7020-TEST-ANCESTOR-MATCH.
058800*---------------------------------------------------------------*
058900     IF ANC-PERSON-IDX(WS-I) = WS-MEMBER-IDX
059000         MOVE 'Y' TO WS-FOUND-SW
059100     END-IF.
059200*---------------------------------------------------------------*
059300 7030-TEST-DESCENDANT-MATCH.
059400*---------------------------------------------------------------*
059500     IF DESC-PERSON-IDX(WS-I) = WS-MEMBER-IDX
059600         MOVE 'Y' TO WS-FOUND-SW
059700     END-IF.
059800*---------------------------------------------------------------*
059900 7040-TEST-COUSIN-MATCH.
060000*---------------------------------------------------------------*
060100     IF COU-PERSON-IDX(WS-I) = WS-MEMBER-IDX
060200         MOVE 'Y' TO WS-FOUND-SW
060300         COMPUTE WS-RELATIONSHIP-DEGREE-OUT = COU-DEGREE(WS-I) + 1
060400     END-IF.
