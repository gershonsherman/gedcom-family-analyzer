000100*------------------------------------------------------------*
000200*    GEDRES  -  RELATIONSHIP RESULT AREA.                   *
000300*               FILLED BY GEDANAL FOR ONE TARGET PERSON,    *
000400*               READ BY GEDRPT TO DRIVE THE FOUR REPORT      *
000500*               SECTIONS.  ENTRIES ARE KEPT IN THE ORDER     *
000600*               GEDANAL'S WALK VISITED THEM; GEDRPT DOES THE  *
000700*               GENERATION/DEGREE/FAMILY BREAK LOGIC BY      *
000800*               SCANNING FOR A MATCHING KEY, NOT BY INDEXING  *
000900*               DIRECTLY BY GENERATION OR DEGREE NUMBER.     *
001000*------------------------------------------------------------*
001100*    ANCESTORS BY GENERATION (BATCH FLOW ITEM 1).
001200 01  ANC-RESULT-COUNT                    PIC S9(4) COMP
001300                                               VALUE ZERO.
001400 01  ANC-MAX-GENERATION                  PIC 9(02)
001500                                               VALUE ZERO.
001600 01  ANC-RESULT-TABLE.
001700     05  ANC-RESULT-ENTRY OCCURS 1 TO 500 TIMES
001800             DEPENDING ON ANC-RESULT-COUNT
001900             INDEXED BY ANC-IDX.
002000         10  ANC-GENERATION               PIC 9(02).
002100         10  ANC-PERSON-IDX               PIC S9(4) COMP.
002200         10  FILLER                       PIC X(06).
002300*------------------------------------------------------------*
002400*    DESCENDANTS BY GENERATION (BATCH FLOW ITEM 2).
002500 01  DESC-RESULT-COUNT                   PIC S9(4) COMP
002600                                               VALUE ZERO.
002700 01  DESC-MAX-GENERATION                 PIC 9(02)
002800                                               VALUE ZERO.
002900 01  DESC-RESULT-TABLE.
003000     05  DESC-RESULT-ENTRY OCCURS 1 TO 500 TIMES
003100             DEPENDING ON DESC-RESULT-COUNT
003200             INDEXED BY DESC-IDX.
003300         10  DESC-GENERATION              PIC 9(02).
003400         10  DESC-PERSON-IDX              PIC S9(4) COMP.
003500         10  FILLER                       PIC X(06).
003600*------------------------------------------------------------*
003700*    SIBLINGS (BATCH FLOW ITEM 3) - STRAIGHT COPY OF THE
003800*    TARGET'S OWN PER-SIBLING-IDX LIST.
003900 01  SIB-RESULT-COUNT                    PIC 9(02)
004000                                               VALUE ZERO.
004100 01  SIB-RESULT-TABLE.
004200     05  SIB-RESULT-IDX                   PIC S9(4) COMP
004300                                               OCCURS 30 TIMES.
004400     05  FILLER                           PIC X(08).
004500*------------------------------------------------------------*
004600*    COUSINS BY DEGREE, GROUPED BY FAMILY (BATCH FLOW ITEM 4).
004700*    ONE ENTRY PER (DEGREE, FAMILY, COUSIN) TRIPLE, IN THE
004800*    ORDER THE FAMILY GROUPING PASS BUILT THEM.
004900 01  COU-RESULT-COUNT                    PIC S9(4) COMP
005000                                               VALUE ZERO.
005100 01  COU-RESULT-TABLE.
005200     05  COU-RESULT-ENTRY OCCURS 1 TO 1000 TIMES
005300             DEPENDING ON COU-RESULT-COUNT
005400             INDEXED BY COU-IDX.
005500         10  COU-DEGREE                   PIC 9(01).
005600         10  COU-FAM-BLOCK.
005700             15  COU-FAM-ID               PIC X(10).
005800             15  COU-FAM-IDX              PIC S9(4) COMP.
005900         10  COU-FAM-BLOCK-R REDEFINES COU-FAM-BLOCK
006000                                          PIC X(12).
006100         10  COU-PERSON-IDX               PIC S9(4) COMP.
006200         10  FILLER                       PIC X(06).
