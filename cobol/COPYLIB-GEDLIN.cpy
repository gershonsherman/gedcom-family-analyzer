000100*------------------------------------------------------------*
000200*    GEDLIN  -  RAW GEDCOM INPUT LINE AND ITS DECOMPOSED     *
000300*               LEVEL / XREF-ID / TAG / VALUE FIELDS.        *
000400*               COPIED INTO GEDLOAD ONLY.                   *
000500*------------------------------------------------------------*
000600 01  GED-LINE-RECORD.
000700     05  GED-LINE                           PIC X(180).
000800*    CHARACTER-AT-A-TIME SCAN VIEW OF THE SAME LINE, USED BY
000900*    2200-PARSE-GEDCOM-LINE TO LOCATE THE LEVEL DIGITS, THE
001000*    @...@ CROSS-REFERENCE DELIMITERS AND THE TAG TOKEN
001100*    WITHOUT A REGULAR-EXPRESSION ENGINE.
001200 01  GED-LINE-SCAN REDEFINES GED-LINE-RECORD.
001300     05  GED-LINE-CHAR                       PIC X(01)
001400                                               OCCURS 180 TIMES.
001500*------------------------------------------------------------*
001600*    FIELDS THE LINE DECOMPOSES INTO (BATCH FLOW STEP 2).
001700*------------------------------------------------------------*
001800 01  GED-PARSED-FIELDS.
001900     05  GED-LEVEL                           PIC 9(02).
002000     05  GED-XREF-ID                         PIC X(10).
002100     05  GED-TAG                             PIC X(04).
002200     05  GED-VALUE                           PIC X(150).
002300     05  FILLER                              PIC X(14).
