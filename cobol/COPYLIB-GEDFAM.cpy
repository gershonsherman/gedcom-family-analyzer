000100*------------------------------------------------------------*
000200*    GEDFAM  -  FAMILY WORKING TABLE.                       *
000300*               BUILT BY GEDLOAD, WALKED BY GEDANAL/GEDRPT.  *
000400*               ONE ENTRY PER FAM RECORD SEEN IN THE INPUT.  *
000500*------------------------------------------------------------*
000600 01  FAM-TABLE-COUNT                     PIC S9(4) COMP
000700                                               VALUE ZERO.
000800 01  FAM-TABLE-INDEX                     PIC S9(4) COMP
000900                                               VALUE ZERO.
001000*------------------------------------------------------------*
001100 01  FAM-TABLE.
001200     05  FAM-TABLE-ENTRY OCCURS 1 TO 1000 TIMES
001300             DEPENDING ON FAM-TABLE-COUNT
001400             INDEXED BY FAM-IDX.
001500         10  FAM-ID                       PIC X(10).
001600         10  FAM-HUSBAND-ID               PIC X(10).
001700         10  FAM-HUSBAND-IDX              PIC S9(4) COMP
001800                                               VALUE ZERO.
001900         10  FAM-WIFE-ID                  PIC X(10).
002000         10  FAM-WIFE-IDX                 PIC S9(4) COMP
002100                                               VALUE ZERO.
002200         10  FAM-CHILD-COUNT              PIC 9(02)
002300                                               VALUE ZERO.
002400         10  FAM-CHILD-IDS                PIC X(10)
002500                                               OCCURS 20 TIMES.
002600         10  FAM-CHILD-IDX                PIC S9(4) COMP
002700                                               OCCURS 20 TIMES.
002800         10  FAM-MARRIAGE-BLOCK.
002900             15  FAM-MARRIAGE-DATE        PIC X(30).
003000             15  FAM-MARRIAGE-PLACE       PIC X(60).
003100             15  FAM-DIVORCE-DATE         PIC X(30).
003200         10  FAM-MARRIAGE-BLOCK-R REDEFINES FAM-MARRIAGE-BLOCK
003300                                          PIC X(120).
003400         10  FAM-ROW-TYPE-SW              PIC X(01)
003500                                               VALUE 'A'.
003600             88  FAM-ROW-ACTIVE                 VALUE 'A'.
003700         10  FILLER                       PIC X(09).
