000100*===============================================================*
000200* PROGRAM NAME:    GEDRPT
000300* ORIGINAL AUTHOR: ROSALIND FEENEY
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/20/87 R FEENEY       CREATED - READS THE TARGET-PERSON
000900*                         CONTROL CARD, DRIVES THE GEDCOM LOADER
001000*                         AND THE RELATIONSHIP ANALYZER, AND
001100*                         PRINTS THE FOUR-SECTION FAMILY REPORT.
001200* 06/30/88 R FEENEY       SPLIT THE PERSON DISPLAY-NAME AND
001300*                         LIFE-DATES FORMATTING OUT INTO THEIR
001400*                         OWN PARAGRAPHS (8000/8100) - THEY WERE
001500*                         DUPLICATED IN EVERY SECTION (TKT
001600*                         GEN-118).
001700* 08/03/91 T OKONKWO      ADDED THE COUSIN SECTION AND THE
001800*                         FAMILY DISPLAY-NAME/MARRIAGE-INFO
001900*                         RULES FOR THE EXTENDED-FAMILY REQUEST
002000*                         (REQ GEN-260).
002100* 11/09/93 T OKONKWO      FAMILY HEADING NOW SHOWS THE COUSIN
002200*                         COUNT IN PARENS WHEN THERE IS MORE
002300*                         THAN ONE CHILD IN THE GROUP - THE
002400*                         SOCIETY KEPT ASKING "IS THAT ALL OF
002500*                         THEM?" (TKT GEN-301).
002600* 02/09/99 T OKONKWO      Y2K - NO PACKED DATE FIELDS IN THIS
002700*                         PROGRAM, NOTHING TO CONVERT.
002800* 09/25/01 L ABRUZZO      MARRIAGE-INFO FORMATTING (8300) LEFT
002900*                         ON THE BOOKS BUT NOT CALLED FROM THE
003000*                         MAIN LINE - THE SOCIETY DROPPED THE
003100*                         "SHOW MARRIAGES" OPTION BUT MAY WANT
003200*                         IT BACK (TKT FL-3360).
003300* 03/14/04 L ABRUZZO      DEGREE HEADING NOW CARRIES THE TOTAL
003400*                         COUSIN COUNT ACROSS ALL FAMILIES AT
003500*                         THAT DEGREE, NOT JUST THE PER-FAMILY
003600*                         COUNT - RESEARCHERS WERE MISTAKING THE
003700*                         FAMILY SUB-COUNT FOR THE DEGREE TOTAL
003800*                         (TKT FL-3512).
003900* 03/14/04 L ABRUZZO      FIXED 8300 MARRIAGE-INFO - WRONG CASE
004000*                         ON THE "M." TAG, WRONG JOINER BEFORE
004100*                         THE PLACE, DATE-ONLY GATE DROPPED A
004200*                         PLACE-ONLY RECORD, AND DIVORCE DATE
004300*                         WAS NEVER PICKED UP AT ALL (TKT
004400*                         FL-3512).
004500* 04/02/04 L ABRUZZO      5415 WAS INDEXING FAM-TABLE WITH A
004600*                         ZERO SUBSCRIPT WHENEVER A COUSIN'S
004700*                         FAMC ID DIDN'T RESOLVE TO A FAMILY
004800*                         ROW - NOW FALLS BACK TO "FAMILY " +
004900*                         THE RAW FAMC ID FOR THE HEADING
005000*                         INSTEAD OF READING FAM-TABLE OUT OF
005100*                         BOUNDS (TKT FL-3528).
005200* 04/02/04 L ABRUZZO      8200 FAMILY DISPLAY NAME DROPPED THE
005300*                         "HUSBAND <ID>"/"WIFE <ID>" FALLBACK
005400*                         WHEN A SPOUSE COULDN'T BE RESOLVED TO
005500*                         A PERSON ROW, AND NEVER SHOWED THE
005600*                         CHILD COUNT THE SOCIETY ASKED FOR -
005700*                         BOTH ADDED (TKT FL-3528).
005800*===============================================================*
005900 IDENTIFICATION DIVISION.
006000 PROGRAM-ID.  GEDRPT.
006100 AUTHOR. ROSALIND FEENEY.
006200 INSTALLATION. COUNTY HISTORICAL RESEARCH CENTER.
006300 DATE-WRITTEN. 04/20/87.
006400 DATE-COMPILED.
006500 SECURITY. NON-CONFIDENTIAL.
006600*===============================================================*
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SOURCE-COMPUTER. IBM-3081.
007000 OBJECT-COMPUTER. IBM-3081.
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM.
007300*---------------------------------------------------------------*
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT CTLCARD ASSIGN TO CTLCARD
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS WS-CTL-STATUS.
007900     SELECT PRTFILE ASSIGN TO PRTFILE
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS WS-PRT-STATUS.
008200*===============================================================*
008300 DATA DIVISION.
008400*---------------------------------------------------------------*
008500 FILE SECTION.
008600*---------------------------------------------------------------*
008700 FD  CTLCARD
008800     LABEL RECORDS ARE STANDARD.
008900 01  CTL-CARD-RECORD.
009000     05  CTL-TARGET-ID                    PIC X(10).
009100     05  FILLER                            PIC X(70).
009200*---------------------------------------------------------------*
009300 FD  PRTFILE
009400     LABEL RECORDS ARE STANDARD.
009500 01  PRT-RECORD.
009600     05  PRT-LINE-TEXT                    PIC X(131).
009700     05  FILLER                            PIC X(01).
009800*---------------------------------------------------------------*
009900 WORKING-STORAGE SECTION.
010000*---------------------------------------------------------------*
010100 01  WS-CTL-STATUS                       PIC X(02)
010200                                               VALUE '00'.
010300     88  WS-CTL-OK                            VALUE '00'.
010400 01  WS-PRT-STATUS                       PIC X(02)
010500                                               VALUE '00'.
010600     88  WS-PRT-OK                            VALUE '00'.
010700 01  WS-TARGET-FOUND-SW                  PIC X(01)
010800                                               VALUE 'N'.
010900     88  WS-TARGET-FOUND                      VALUE 'Y'.
011000 01  TARGET-PERSON-IDX                   PIC S9(4) COMP
011100                                               VALUE ZERO.
011200 01  WS-DEGREE                           PIC 9(01) COMP
011300                                               VALUE ZERO.
011400 01  WS-GENERATION                       PIC 9(02) COMP
011500                                               VALUE ZERO.
011600 77  WS-I                                PIC S9(4) COMP
011700                                               VALUE ZERO.
011800 77  WS-SCAN-IDX                         PIC S9(4) COMP
011900                                               VALUE ZERO.
012000 01  WS-GROUP-MEMBER-COUNT                PIC S9(4) COMP
012100                                               VALUE ZERO.
012200 01  WS-DEGREE-TOTAL-COUNT               PIC S9(4) COMP
012300                                               VALUE ZERO.
012400 01  WS-GROUP-FAM-IDX                    PIC S9(4) COMP
012500                                               VALUE ZERO.
012600 01  WS-LAST-FAM-ID                      PIC X(10)
012700                                               VALUE SPACES.
012800 01  WS-ANY-SECTION-MEMBERS-SW           PIC X(01)
012900                                               VALUE 'N'.
013000     88  WS-ANY-SECTION-MEMBERS               VALUE 'Y'.
013100 01  WS-DEGREE-HEADING-WRITTEN-SW        PIC X(01)
013200                                               VALUE 'N'.
013300     88  WS-DEGREE-HEADING-WRITTEN            VALUE 'Y'.
013400 01  WS-SECTION-MODE-SW                  PIC X(01)
013500                                               VALUE 'A'.
013600     88  WS-MODE-ANCESTORS                    VALUE 'A'.
013700     88  WS-MODE-DESCENDANTS                  VALUE 'D'.
013800*---------------------------------------------------------------*
013900*    GENERIC LEFT-TRIM HELPER (NO INTRINSIC TRIM FUNCTION ON
014000*    THIS COMPILER) - SAME IDIOM AS GEDLOAD'S 9100 PARAGRAPH,
014100*    KEPT LOCAL TO THIS PROGRAM SINCE PROCEDURE TEXT ISN'T
014200*    SHARED THROUGH A COPYBOOK HERE.
014300 01  WS-TRIM-SOURCE                      PIC X(90)
014400                                               VALUE SPACES.
014500 01  WS-TRIM-RESULT                      PIC X(90)
014600                                               VALUE SPACES.
014700 01  WS-COUNT-EDIT                       PIC ZZ9.
014800*---------------------------------------------------------------*
014900*    SCRATCH COPY OF RPT-MARRIAGE-INFO SO 8300 CAN STRING MORE
015000*    ONTO THE END OF IT WITHOUT THE RECEIVING FIELD ALSO BEING
015100*    A SENDING FIELD IN THE SAME STATEMENT.
015200 01  WS-MARRIAGE-WORK                    PIC X(100)
015300                                               VALUE SPACES.
015400*---------------------------------------------------------------*
015500*    SCRATCH COPY OF RPT-FAMILY-DISPLAY-NAME SO 8200 CAN STRING
015600*    THE WIFE SEGMENT OR THE CHILD COUNT ONTO THE END OF IT
015700*    WITHOUT THE RECEIVING FIELD ALSO BEING A SENDING FIELD IN
015800*    THE SAME STATEMENT.
015900 01  WS-FAMNAME-WORK                     PIC X(120)
016000                                               VALUE SPACES.
016100*---------------------------------------------------------------*
016200 COPY GEDPER.
016300 COPY GEDFAM.
016400 COPY GEDRES.
016500 COPY GEDRPL.
016600*===============================================================*
016700 PROCEDURE DIVISION.
016800*---------------------------------------------------------------*
016900 0000-MAIN-PARAGRAPH.
017000*---------------------------------------------------------------*
017100     PERFORM 1000-OPEN-FILES.
017200     PERFORM 2000-READ-CONTROL-CARD.
017300     PERFORM 3000-LOAD-GEDCOM-DATA.
017400     PERFORM 4000-FIND-TARGET-PERSON.
017500     IF WS-TARGET-FOUND
017600         PERFORM 5000-ANALYZE-AND-REPORT
017700     ELSE
017800         MOVE SPACES TO PRT-LINE-TEXT
017900         STRING 'PERSON ' DELIMITED BY SIZE
018000             CTL-TARGET-ID DELIMITED BY SPACE
018100             ' NOT FOUND IN INPUT.' DELIMITED BY SIZE
018200             INTO PRT-LINE-TEXT
018300         WRITE PRT-RECORD
018400     END-IF.
018500     PERFORM 9000-CLOSE-FILES.
018600     GOBACK.
018700*---------------------------------------------------------------*
018800 1000-OPEN-FILES.
018900*---------------------------------------------------------------*
019000     OPEN INPUT CTLCARD.
019100     OPEN OUTPUT PRTFILE.
019200*---------------------------------------------------------------*
019300 2000-READ-CONTROL-CARD.
019400*---------------------------------------------------------------*
019500     READ CTLCARD INTO CTL-CARD-RECORD
019600         AT END MOVE SPACES TO CTL-CARD-RECORD
019700     END-READ.
019800*---------------------------------------------------------------*
019900 3000-LOAD-GEDCOM-DATA.
020000*---------------------------------------------------------------*
020100     CALL 'GEDLOAD' USING PER-TABLE-COUNT, PER-TABLE-INDEX,
020200         PER-TABLE, FAM-TABLE-COUNT, FAM-TABLE-INDEX, FAM-TABLE
020300     END-CALL.
020400*---------------------------------------------------------------*
020500 4000-FIND-TARGET-PERSON.
020600*---------------------------------------------------------------*
020700     MOVE 'N' TO WS-TARGET-FOUND-SW.
020800     PERFORM 4010-TEST-TARGET-ID-MATCH
020900         VARYING PER-IDX FROM 1 BY 1
021000             UNTIL PER-IDX > PER-TABLE-COUNT OR WS-TARGET-FOUND.
021100*---------------------------------------------------------------*
021200 4010-TEST-TARGET-ID-MATCH.
021300*---------------------------------------------------------------*
021400     IF PER-ID(PER-IDX) = CTL-TARGET-ID
021500         MOVE 'Y' TO WS-TARGET-FOUND-SW
021600         SET TARGET-PERSON-IDX TO PER-IDX
021700     END-IF.
021800*---------------------------------------------------------------*
021900 5000-ANALYZE-AND-REPORT.
022000*---------------------------------------------------------------*
022100     CALL 'GEDANAL' USING TARGET-PERSON-IDX, PER-TABLE-COUNT,
022200         PER-TABLE-INDEX, PER-TABLE, FAM-TABLE-COUNT,
022300         FAM-TABLE-INDEX, FAM-TABLE, ANC-RESULT-COUNT,
022400         ANC-MAX-GENERATION, ANC-RESULT-TABLE, DESC-RESULT-COUNT,
022500         DESC-MAX-GENERATION, DESC-RESULT-TABLE, SIB-RESULT-COUNT,
022600         SIB-RESULT-TABLE, COU-RESULT-COUNT, COU-RESULT-TABLE
022700     END-CALL.
022800     PERFORM 5100-WRITE-ANCESTORS-SECTION THRU 5100-EXIT.
022900     PERFORM 5200-WRITE-DESCENDANTS-SECTION.
023000     PERFORM 5300-WRITE-SIBLINGS-SECTION.
023100     PERFORM 5400-WRITE-COUSINS-SECTION THRU 5400-EXIT.
023200*---------------------------------------------------------------*
023300 5100-WRITE-ANCESTORS-SECTION.
023400*---------------------------------------------------------------*
023500     MOVE 'N' TO WS-ANY-SECTION-MEMBERS-SW.
023600     SET WS-MODE-ANCESTORS TO TRUE.
023700*    NOTHING ON THE ANCESTOR LIST FOR THIS TARGET - PRINT THE
023800*    STAND-IN LINE AND SKIP THE GENERATION WALK ENTIRELY.
023900     IF ANC-RESULT-COUNT = ZERO
024000         MOVE 'No ancestors found.' TO PRT-LINE-TEXT
024100         WRITE PRT-RECORD
024200         GO TO 5100-EXIT
024300     END-IF.
024400     PERFORM 5110-SCAN-ONE-ANCESTOR-GENERATION
024500         VARYING WS-GENERATION FROM 1 BY 1
024600             UNTIL WS-GENERATION > ANC-MAX-GENERATION.
024700*---------------------------------------------------------------*
024800 5100-EXIT.
024900*---------------------------------------------------------------*
025000     EXIT.
025100*---------------------------------------------------------------*
025200 5110-SCAN-ONE-ANCESTOR-GENERATION.
025300*---------------------------------------------------------------*
025400     MOVE 'N' TO WS-DEGREE-HEADING-WRITTEN-SW.
025500     PERFORM 5120-TEST-ANCESTOR-GENERATION-MEMBER
025600         VARYING ANC-IDX FROM 1 BY 1
025700             UNTIL ANC-IDX > ANC-RESULT-COUNT.
025800*---------------------------------------------------------------*
025900 5120-TEST-ANCESTOR-GENERATION-MEMBER.
026000*---------------------------------------------------------------*
026100     IF ANC-GENERATION(ANC-IDX) = WS-GENERATION
026200         MOVE 'Y' TO WS-ANY-SECTION-MEMBERS-SW
026300         IF NOT WS-DEGREE-HEADING-WRITTEN
026400             MOVE 'Y' TO WS-DEGREE-HEADING-WRITTEN-SW
026500             PERFORM 5150-BUILD-GENERATION-HEADING
026600             MOVE RPT-GENERATION-HEADING TO PRT-LINE-TEXT
026700             WRITE PRT-RECORD
026800         END-IF
026900         SET PER-IDX TO ANC-PERSON-IDX(ANC-IDX)
027000         PERFORM 5190-WRITE-PERSON-ROW
027100     END-IF.
027200*---------------------------------------------------------------*
027300 5150-BUILD-GENERATION-HEADING.
027400*---------------------------------------------------------------*
027500     MOVE SPACES TO RPT-GENERATION-HEADING.
027600     EVALUATE TRUE
027700         WHEN WS-GENERATION = 1 AND WS-MODE-ANCESTORS
027800             MOVE RPT-WORD-PARENTS TO RPT-GENERATION-HEADING
027900         WHEN WS-GENERATION = 1 AND WS-MODE-DESCENDANTS
028000             MOVE RPT-WORD-CHILDREN TO RPT-GENERATION-HEADING
028100         WHEN WS-GENERATION = 2 AND WS-MODE-ANCESTORS
028200             MOVE RPT-WORD-GRANDPARENTS TO RPT-GENERATION-HEADING
028300         WHEN WS-GENERATION = 2 AND WS-MODE-DESCENDANTS
028400             MOVE RPT-WORD-GRANDCHILDREN TO RPT-GENERATION-HEADING
028500         WHEN WS-MODE-ANCESTORS
028600             MOVE SPACES TO WS-TRIM-RESULT
028700             PERFORM 5160-APPEND-GREAT-WORD
028800                 VARYING WS-I FROM 1 BY 1
028900                     UNTIL WS-I > WS-GENERATION - 2
029000             STRING WS-TRIM-RESULT DELIMITED BY SIZE
029100                 RPT-WORD-GRANDPARENTS DELIMITED BY SIZE
029200                 INTO RPT-GENERATION-HEADING
029300         WHEN OTHER
029400             MOVE SPACES TO WS-TRIM-RESULT
029500             PERFORM 5160-APPEND-GREAT-WORD
029600                 VARYING WS-I FROM 1 BY 1
029700                     UNTIL WS-I > WS-GENERATION - 2
029800             STRING WS-TRIM-RESULT DELIMITED BY SIZE
029900                 RPT-WORD-GRANDCHILDREN DELIMITED BY SIZE
030000                 INTO RPT-GENERATION-HEADING
030100     END-EVALUATE.
030200*---------------------------------------------------------------*
030300 5160-APPEND-GREAT-WORD.
030400*---------------------------------------------------------------*
030500     STRING WS-TRIM-RESULT DELIMITED BY SPACE
030600         RPT-WORD-GREAT DELIMITED BY SIZE
030700         INTO WS-TRIM-RESULT
030800     END-STRING.
030900*---------------------------------------------------------------*
031000 5190-WRITE-PERSON-ROW.
031100*---------------------------------------------------------------*
031200     PERFORM 8000-FORMAT-DISPLAY-NAME.
031300     MOVE SPACES TO PRT-LINE-TEXT.
031400     STRING '  ' DELIMITED BY SIZE
031500         RPT-DISPLAY-NAME DELIMITED BY SIZE
031600         INTO PRT-LINE-TEXT
031700     END-STRING.
031800     WRITE PRT-RECORD.
031900     PERFORM 8100-FORMAT-LIFE-DATES.
032000     IF RPT-LIFE-DATES NOT = SPACES
032100         MOVE SPACES TO PRT-LINE-TEXT
032200         STRING '    ' DELIMITED BY SIZE
032300             RPT-LIFE-DATES DELIMITED BY SIZE
032400             INTO PRT-LINE-TEXT
032500         END-STRING
032600         WRITE PRT-RECORD
032700     END-IF.
032800*---------------------------------------------------------------*
032900 5200-WRITE-DESCENDANTS-SECTION.
033000*---------------------------------------------------------------*
033100     MOVE 'N' TO WS-ANY-SECTION-MEMBERS-SW.
033200     SET WS-MODE-DESCENDANTS TO TRUE.
033300     PERFORM 5210-SCAN-ONE-DESCENDANT-GENERATION
033400         VARYING WS-GENERATION FROM 1 BY 1
033500             UNTIL WS-GENERATION > DESC-MAX-GENERATION.
033600     IF NOT WS-ANY-SECTION-MEMBERS
033700         MOVE 'No descendants found.' TO PRT-LINE-TEXT
033800         WRITE PRT-RECORD
033900     END-IF.
034000*---------------------------------------------------------------*
034100 5210-SCAN-ONE-DESCENDANT-GENERATION.
034200*---------------------------------------------------------------*
034300     MOVE 'N' TO WS-DEGREE-HEADING-WRITTEN-SW.
034400     PERFORM 5220-TEST-DESCENDANT-GENERATION-MEMBER
034500         VARYING DESC-IDX FROM 1 BY 1
034600             UNTIL DESC-IDX > DESC-RESULT-COUNT.
034700*---------------------------------------------------------------*
034800 5220-TEST-DESCENDANT-GENERATION-MEMBER.
034900*---------------------------------------------------------------*
035000     IF DESC-GENERATION(DESC-IDX) = WS-GENERATION
035100         MOVE 'Y' TO WS-ANY-SECTION-MEMBERS-SW
035200         IF NOT WS-DEGREE-HEADING-WRITTEN
035300             MOVE 'Y' TO WS-DEGREE-HEADING-WRITTEN-SW
035400             PERFORM 5150-BUILD-GENERATION-HEADING
035500             MOVE RPT-GENERATION-HEADING TO PRT-LINE-TEXT
035600             WRITE PRT-RECORD
035700         END-IF
035800         SET PER-IDX TO DESC-PERSON-IDX(DESC-IDX)
035900         PERFORM 5190-WRITE-PERSON-ROW
036000     END-IF.
036100*---------------------------------------------------------------*
036200 5300-WRITE-SIBLINGS-SECTION.
036300*---------------------------------------------------------------*
036400     IF SIB-RESULT-COUNT = ZERO
036500         MOVE 'No siblings found.' TO PRT-LINE-TEXT
036600         WRITE PRT-RECORD
036700     ELSE
036800         PERFORM 5310-WRITE-ONE-SIBLING-ROW
036900             VARYING WS-I FROM 1 BY 1
037000                 UNTIL WS-I > SIB-RESULT-COUNT
037100     END-IF.
037200*---------------------------------------------------------------*
037300 5310-WRITE-ONE-SIBLING-ROW.
037400*---------------------------------------------------------------*
037500     SET PER-IDX TO SIB-RESULT-IDX(WS-I).
037600     PERFORM 5190-WRITE-PERSON-ROW.
037700*---------------------------------------------------------------*
037800 5400-WRITE-COUSINS-SECTION.
037900*---------------------------------------------------------------*
038000     MOVE 'N' TO WS-ANY-SECTION-MEMBERS-SW.
038100*    NO COUSINS TURNED UP AT ANY DEGREE FOR THIS TARGET - PRINT
038200*    THE STAND-IN LINE AND SKIP THE DEGREE-BY-DEGREE WALK.
038300     IF COU-RESULT-COUNT = ZERO
038400         MOVE 'No cousins found.' TO PRT-LINE-TEXT
038500         WRITE PRT-RECORD
038600         GO TO 5400-EXIT
038700     END-IF.
038800     PERFORM 5410-WRITE-COUSINS-AT-DEGREE
038900         VARYING WS-DEGREE FROM 1 BY 1 UNTIL WS-DEGREE > 6.
039000*---------------------------------------------------------------*
039100 5400-EXIT.
039200*---------------------------------------------------------------*
039300     EXIT.
039400*---------------------------------------------------------------*
039500 5410-WRITE-COUSINS-AT-DEGREE.
039600*---------------------------------------------------------------*
039700     MOVE 'N' TO WS-DEGREE-HEADING-WRITTEN-SW.
039800     MOVE SPACES TO WS-LAST-FAM-ID.
039900     MOVE ZERO TO WS-DEGREE-TOTAL-COUNT.
040000     PERFORM 5425-COUNT-DEGREE-TOTAL
040100         VARYING WS-SCAN-IDX FROM 1 BY 1
040200             UNTIL WS-SCAN-IDX > COU-RESULT-COUNT.
040300     PERFORM 5415-TEST-COUSIN-AT-DEGREE-MEMBER
040400         VARYING COU-IDX FROM 1 BY 1
040500             UNTIL COU-IDX > COU-RESULT-COUNT.
040600*---------------------------------------------------------------*
040700 5425-COUNT-DEGREE-TOTAL.
040800*---------------------------------------------------------------*
040900     IF COU-DEGREE(WS-SCAN-IDX) = WS-DEGREE
041000         ADD 1 TO WS-DEGREE-TOTAL-COUNT
041100     END-IF.
041200*---------------------------------------------------------------*
041300 5415-TEST-COUSIN-AT-DEGREE-MEMBER.
041400*---------------------------------------------------------------*
041500     IF COU-DEGREE(COU-IDX) = WS-DEGREE
041600         MOVE 'Y' TO WS-ANY-SECTION-MEMBERS-SW
041700         IF NOT WS-DEGREE-HEADING-WRITTEN
041800             MOVE 'Y' TO WS-DEGREE-HEADING-WRITTEN-SW
041900             PERFORM 5420-WRITE-DEGREE-HEADING
042000         END-IF
042100         IF COU-FAM-ID(COU-IDX) NOT = WS-LAST-FAM-ID
042200             MOVE COU-FAM-ID(COU-IDX) TO WS-LAST-FAM-ID
042300             SET WS-GROUP-FAM-IDX TO COU-FAM-IDX(COU-IDX)
042400             PERFORM 5430-COUNT-FAMILY-GROUP
042500             IF WS-GROUP-FAM-IDX = ZERO
042600                 MOVE SPACES TO RPT-FAMILY-DISPLAY-NAME
042700                 STRING 'Family ' DELIMITED BY SIZE
042800                     COU-FAM-ID(COU-IDX) DELIMITED BY SPACE
042900                     INTO RPT-FAMILY-DISPLAY-NAME
043000                 END-STRING
043100             ELSE
043200                 SET FAM-IDX TO WS-GROUP-FAM-IDX
043300                 PERFORM 8200-FORMAT-FAMILY-DISPLAY-NAME
043400             END-IF
043500             PERFORM 5440-WRITE-FAMILY-HEADING
043600         END-IF
043700         SET PER-IDX TO COU-PERSON-IDX(COU-IDX)
043800         PERFORM 5190-WRITE-PERSON-ROW
043900     END-IF.
044000*---------------------------------------------------------------*
044100 5420-WRITE-DEGREE-HEADING.
044200*---------------------------------------------------------------*
044300     MOVE SPACES TO PRT-LINE-TEXT.
044400     MOVE WS-DEGREE-TOTAL-COUNT TO WS-COUNT-EDIT.
044500     MOVE WS-COUNT-EDIT TO WS-TRIM-SOURCE.
044600     PERFORM 9100-LTRIM-FIELD.
044700     STRING RPT-ORDINAL-LABEL(WS-DEGREE) DELIMITED BY SIZE
044800         ' COUSINS (' DELIMITED BY SIZE
044900         WS-TRIM-RESULT DELIMITED BY SPACE
045000         '):' DELIMITED BY SIZE
045100         INTO PRT-LINE-TEXT
045200     END-STRING.
045300     WRITE PRT-RECORD.
045400*---------------------------------------------------------------*
045500 5430-COUNT-FAMILY-GROUP.
045600*---------------------------------------------------------------*
045700     MOVE ZERO TO WS-GROUP-MEMBER-COUNT.
045800     PERFORM 5435-TEST-FAMILY-GROUP-MEMBER
045900         VARYING WS-SCAN-IDX FROM COU-IDX BY 1
046000             UNTIL WS-SCAN-IDX > COU-RESULT-COUNT.
046100*---------------------------------------------------------------*
046200 5435-TEST-FAMILY-GROUP-MEMBER.
046300*---------------------------------------------------------------*
046400     IF COU-DEGREE(WS-SCAN-IDX) = WS-DEGREE
046500             AND COU-FAM-ID(WS-SCAN-IDX) = WS-LAST-FAM-ID
046600         ADD 1 TO WS-GROUP-MEMBER-COUNT
046700     END-IF.
046800*---------------------------------------------------------------*
046900 5440-WRITE-FAMILY-HEADING.
047000*---------------------------------------------------------------*
047100     MOVE SPACES TO PRT-LINE-TEXT.
047200     IF WS-GROUP-MEMBER-COUNT > 1
047300         MOVE WS-GROUP-MEMBER-COUNT TO WS-COUNT-EDIT
047400         MOVE WS-COUNT-EDIT TO WS-TRIM-SOURCE
047500         PERFORM 9100-LTRIM-FIELD
047600         STRING '  CHILDREN OF ' DELIMITED BY SIZE
047700             RPT-FAMILY-DISPLAY-NAME DELIMITED BY SIZE
047800             ' (' DELIMITED BY SIZE
047900             WS-TRIM-RESULT DELIMITED BY SPACE
048000             ' COUSINS):' DELIMITED BY SIZE
048100             INTO PRT-LINE-TEXT
048200         END-STRING
048300     ELSE
048400         STRING '  CHILDREN OF ' DELIMITED BY SIZE
048500             RPT-FAMILY-DISPLAY-NAME DELIMITED BY SIZE
048600             ':' DELIMITED BY SIZE
048700             INTO PRT-LINE-TEXT
048800         END-STRING
048900     END-IF.
049000     WRITE PRT-RECORD.
049100*---------------------------------------------------------------*
049200 8000-FORMAT-DISPLAY-NAME.
049300*---------------------------------------------------------------*
049400*    PERSON BUSINESS RULE: THE FULL NAME GEDLOAD PUT TOGETHER
049500*    WINS WHEN IT IS ON FILE.  OTHERWISE FALL BACK TO "GIVEN
049600*    SURNAME" BUILT FROM WHICHEVER OF THE TWO PARTS IS PRESENT,
049700*    AND IF THE RECORD CARRIES NO NAME AT ALL, SHOW THE XREF ID
049800*    SO THE ROW CAN STILL BE TRACED BACK TO THE GEDCOM SOURCE.
049900     MOVE SPACES TO RPT-DISPLAY-NAME.
050000     IF PER-FULL-NAME(PER-IDX) NOT = SPACES
050100         MOVE PER-FULL-NAME(PER-IDX) TO RPT-DISPLAY-NAME
050200     ELSE
050300         IF PER-GIVEN-NAME(PER-IDX) = SPACES
050400                 AND PER-SURNAME(PER-IDX) = SPACES
050500             STRING 'Unknown (' DELIMITED BY SIZE
050600                 PER-ID(PER-IDX) DELIMITED BY SPACE
050700                 ')' DELIMITED BY SIZE
050800                 INTO RPT-DISPLAY-NAME
050900             END-STRING
051000         ELSE
051100             IF PER-GIVEN-NAME(PER-IDX) NOT = SPACES
051200                 MOVE PER-GIVEN-NAME(PER-IDX) TO WS-TRIM-SOURCE
051300                 PERFORM 9100-LTRIM-FIELD
051400             ELSE
051500                 MOVE SPACES TO WS-TRIM-RESULT
051600             END-IF
051700             IF PER-GIVEN-NAME(PER-IDX) NOT = SPACES
051800                     AND PER-SURNAME(PER-IDX) NOT = SPACES
051900                 STRING WS-TRIM-RESULT DELIMITED BY SPACE
052000                     ' ' DELIMITED BY SIZE
052100                     PER-SURNAME(PER-IDX) DELIMITED BY SIZE
052200                     INTO RPT-DISPLAY-NAME
052300                 END-STRING
052400             ELSE
052500                 IF PER-SURNAME(PER-IDX) NOT = SPACES
052600                     MOVE PER-SURNAME(PER-IDX) TO RPT-DISPLAY-NAME
052700                 ELSE
052800                     MOVE WS-TRIM-RESULT TO RPT-DISPLAY-NAME
052900                 END-IF
053000             END-IF
053100         END-IF
053200     END-IF.
053300*---------------------------------------------------------------*
053400 8100-FORMAT-LIFE-DATES.
053500*---------------------------------------------------------------*
053600*    PERSON BUSINESS RULE: "b. DATE" FOLLOWED BY " - d. DATE"
053700*    WHEN BOTH EVENTS ARE ON FILE, A BARE "d. DATE" WHEN ONLY
053800*    DEATH IS ON FILE, AND A BLANK LINE WHEN NEITHER IS.
053900     MOVE SPACES TO RPT-LIFE-DATES.
054000     IF PER-BIRTH-DATE(PER-IDX) = SPACES
054100             AND PER-DEATH-DATE(PER-IDX) = SPACES
054200         CONTINUE
054300     ELSE
054400         IF PER-BIRTH-DATE(PER-IDX) NOT = SPACES
054500             MOVE PER-BIRTH-DATE(PER-IDX) TO WS-TRIM-SOURCE
054600             PERFORM 9100-LTRIM-FIELD
054700             STRING 'b. ' DELIMITED BY SIZE
054800                 WS-TRIM-RESULT DELIMITED BY SPACE
054900                 INTO RPT-LIFE-DATES
055000             END-STRING
055100         END-IF
055200         IF PER-DEATH-DATE(PER-IDX) NOT = SPACES
055300             MOVE PER-DEATH-DATE(PER-IDX) TO WS-TRIM-SOURCE
055400             PERFORM 9100-LTRIM-FIELD
055500             IF PER-BIRTH-DATE(PER-IDX) NOT = SPACES
055600                 STRING RPT-LIFE-DATES DELIMITED BY SPACE
055700                     ' - d. ' DELIMITED BY SIZE
055800                     WS-TRIM-RESULT DELIMITED BY SPACE
055900                     INTO RPT-LIFE-DATES
056000                 END-STRING
056100             ELSE
056200                 STRING 'd. ' DELIMITED BY SIZE
056300                     WS-TRIM-RESULT DELIMITED BY SPACE
056400                     INTO RPT-LIFE-DATES
056500                 END-STRING
056600             END-IF
056700         END-IF
056800     END-IF.
056900*---------------------------------------------------------------*
057000 8200-FORMAT-FAMILY-DISPLAY-NAME.
057100*---------------------------------------------------------------*
057200*    FAMILY BUSINESS RULE: "HUSBAND & WIFE" - EITHER SIDE THAT
057300*    DOESN'T RESOLVE TO A PERSON ROW FALLS BACK TO "HUSBAND <ID>"
057400*    OR "WIFE <ID>" (OR IS DROPPED IF THE RAW ID IS ALSO BLANK),
057500*    FALLING BACK FURTHER TO "UNKNOWN FAMILY" WHEN NEITHER SIDE
057600*    PRODUCES ANYTHING AT ALL.  THE CHILD COUNT IS TACKED ON THE
057700*    END IN PARENS WHEN THE FAMILY HAS ANY CHILDREN ON FILE.
057800     MOVE SPACES TO RPT-FAMILY-DISPLAY-NAME.
057900     IF FAM-HUSBAND-IDX(FAM-IDX) > ZERO
058000         SET PER-IDX TO FAM-HUSBAND-IDX(FAM-IDX)
058100         PERFORM 8000-FORMAT-DISPLAY-NAME
058200         MOVE RPT-DISPLAY-NAME TO WS-TRIM-SOURCE
058300         PERFORM 9100-LTRIM-FIELD
058400         MOVE WS-TRIM-RESULT TO RPT-FAMILY-DISPLAY-NAME
058500     ELSE
058600         IF FAM-HUSBAND-ID(FAM-IDX) NOT = SPACES
058700             STRING 'Husband ' DELIMITED BY SIZE
058800                 FAM-HUSBAND-ID(FAM-IDX) DELIMITED BY SPACE
058900                 INTO RPT-FAMILY-DISPLAY-NAME
059000             END-STRING
059100         END-IF
059200     END-IF.
059300     IF FAM-WIFE-IDX(FAM-IDX) > ZERO
059400         SET PER-IDX TO FAM-WIFE-IDX(FAM-IDX)
059500         PERFORM 8000-FORMAT-DISPLAY-NAME
059600         IF RPT-FAMILY-DISPLAY-NAME = SPACES
059700             MOVE RPT-DISPLAY-NAME TO RPT-FAMILY-DISPLAY-NAME
059800         ELSE
059900             MOVE RPT-FAMILY-DISPLAY-NAME TO WS-FAMNAME-WORK
060000             STRING WS-FAMNAME-WORK DELIMITED BY SPACE
060100                 ' & ' DELIMITED BY SIZE
060200                 RPT-DISPLAY-NAME DELIMITED BY SIZE
060300                 INTO RPT-FAMILY-DISPLAY-NAME
060400             END-STRING
060500         END-IF
060600     ELSE
060700         IF FAM-WIFE-ID(FAM-IDX) NOT = SPACES
060800             IF RPT-FAMILY-DISPLAY-NAME = SPACES
060900                 STRING 'Wife ' DELIMITED BY SIZE
061000                     FAM-WIFE-ID(FAM-IDX) DELIMITED BY SPACE
061100                     INTO RPT-FAMILY-DISPLAY-NAME
061200                 END-STRING
061300             ELSE
061400                 MOVE RPT-FAMILY-DISPLAY-NAME TO WS-FAMNAME-WORK
061500                 STRING WS-FAMNAME-WORK DELIMITED BY SPACE
061600                     ' & Wife ' DELIMITED BY SIZE
061700                     FAM-WIFE-ID(FAM-IDX) DELIMITED BY SPACE
061800                     INTO RPT-FAMILY-DISPLAY-NAME
061900                 END-STRING
062000             END-IF
062100         END-IF
062200     END-IF.
062300     IF RPT-FAMILY-DISPLAY-NAME = SPACES
062400         MOVE 'UNKNOWN FAMILY' TO RPT-FAMILY-DISPLAY-NAME
062500     END-IF.
062600     IF FAM-CHILD-COUNT(FAM-IDX) > ZERO
062700         MOVE FAM-CHILD-COUNT(FAM-IDX) TO WS-COUNT-EDIT
062800         MOVE WS-COUNT-EDIT TO WS-TRIM-SOURCE
062900         PERFORM 9100-LTRIM-FIELD
063000         MOVE RPT-FAMILY-DISPLAY-NAME TO WS-FAMNAME-WORK
063100         STRING WS-FAMNAME-WORK DELIMITED BY SPACE
063200             ' (' DELIMITED BY SIZE
063300             WS-TRIM-RESULT DELIMITED BY SPACE
063400             ' children)' DELIMITED BY SIZE
063500             INTO RPT-FAMILY-DISPLAY-NAME
063600         END-STRING
063700     END-IF.
063800*---------------------------------------------------------------*
063900 8300-FORMAT-MARRIAGE-INFO.
064000*---------------------------------------------------------------*
064100*    FAMILY BUSINESS RULE: "m. DATE" [+" in "+PLACE, OR PLACE
064200*    ALONE IF THERE'S NO DATE] [+" - div. "+DATE, OR "div. "+DATE
064300*    ALONE IF NOTHING PRECEDES IT] - EACH OF THE THREE SEGMENTS
064400*    IS OPTIONAL ON ITS OWN, NOT GATED BY THE OTHERS.  NOT DRIVEN
064500*    BY ANY REPORT SECTION TODAY (SEE THE 2001 MAINTENENCE ENTRY
064600*    ABOVE) BUT KEPT HERE SINCE IT'S A REAL, TESTABLE RULE.
064700     MOVE SPACES TO RPT-MARRIAGE-INFO.
064800     IF FAM-MARRIAGE-DATE(FAM-IDX) NOT = SPACES
064900         MOVE FAM-MARRIAGE-DATE(FAM-IDX) TO WS-TRIM-SOURCE
065000         PERFORM 9100-LTRIM-FIELD
065100         STRING 'm. ' DELIMITED BY SIZE
065200             WS-TRIM-RESULT DELIMITED BY SPACE
065300             INTO RPT-MARRIAGE-INFO
065400         END-STRING
065500     END-IF.
065600     IF FAM-MARRIAGE-PLACE(FAM-IDX) NOT = SPACES
065700         IF RPT-MARRIAGE-INFO NOT = SPACES
065800             MOVE RPT-MARRIAGE-INFO TO WS-MARRIAGE-WORK
065900             STRING WS-MARRIAGE-WORK DELIMITED BY SPACE
066000                 ' in ' DELIMITED BY SIZE
066100                 FAM-MARRIAGE-PLACE(FAM-IDX) DELIMITED BY SIZE
066200                 INTO RPT-MARRIAGE-INFO
066300             END-STRING
066400         ELSE
066500             MOVE FAM-MARRIAGE-PLACE(FAM-IDX) TO RPT-MARRIAGE-INFO
066600         END-IF
066700     END-IF.
066800     IF FAM-DIVORCE-DATE(FAM-IDX) NOT = SPACES
066900         MOVE FAM-DIVORCE-DATE(FAM-IDX) TO WS-TRIM-SOURCE
067000         PERFORM 9100-LTRIM-FIELD
067100         IF RPT-MARRIAGE-INFO NOT = SPACES
067200             MOVE RPT-MARRIAGE-INFO TO WS-MARRIAGE-WORK
067300             STRING WS-MARRIAGE-WORK DELIMITED BY SPACE
067400                 ' - div. ' DELIMITED BY SIZE
067500                 WS-TRIM-RESULT DELIMITED BY SPACE
067600                 INTO RPT-MARRIAGE-INFO
067700             END-STRING
067800         ELSE
067900             STRING 'div. ' DELIMITED BY SIZE
068000                 WS-TRIM-RESULT DELIMITED BY SPACE
068100                 INTO RPT-MARRIAGE-INFO
068200             END-STRING
068300         END-IF
068400     END-IF.
068500*---------------------------------------------------------------*
068600 9000-CLOSE-FILES.
068700*---------------------------------------------------------------*
068800     CLOSE CTLCARD.
068900     CLOSE PRTFILE.
069000*---------------------------------------------------------------*
069100 9100-LTRIM-FIELD.
069200*---------------------------------------------------------------*
069300*    GENERIC LEFT-TRIM - SLIDES WS-TRIM-SOURCE LEFT PAST ITS
069400*    LEADING SPACES INTO WS-TRIM-RESULT.  NO FUNCTION TRIM ON
069500*    THIS COMPILER.
069600     MOVE SPACES TO WS-TRIM-RESULT.
069700     PERFORM 9110-SKIP-ONE-LEADING-SPACE
069800         VARYING WS-SCAN-IDX FROM 1 BY 1
069900             UNTIL WS-SCAN-IDX > 90
070000                 OR WS-TRIM-SOURCE(WS-SCAN-IDX:1) NOT = SPACE.
070100     IF WS-SCAN-IDX <= 90
070200         MOVE WS-TRIM-SOURCE(WS-SCAN-IDX:) TO WS-TRIM-RESULT
070300     END-IF.
070400*---------------------------------------------------------------*
070500 9110-SKIP-ONE-LEADING-SPACE.
070600*---------------------------------------------------------------*
070700     CONTINUE.
