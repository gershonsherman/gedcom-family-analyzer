000100*------------------------------------------------------------*
000200*    GEDPER  -  PERSON WORKING TABLE.                       *
000300*               BUILT BY GEDLOAD, WALKED BY GEDANAL/GEDRPT.  *
000400*               ONE ENTRY PER INDI RECORD SEEN IN THE INPUT. *
000500*------------------------------------------------------------*
000600 01  PER-TABLE-COUNT                     PIC S9(4) COMP
000700                                               VALUE ZERO.
000800 01  PER-TABLE-INDEX                     PIC S9(4) COMP
000900                                               VALUE ZERO.
001000*------------------------------------------------------------*
001100 01  PER-TABLE.
001200     05  PER-TABLE-ENTRY OCCURS 1 TO 2000 TIMES
001300             DEPENDING ON PER-TABLE-COUNT
001400             INDEXED BY PER-IDX.
001500         10  PER-ID                       PIC X(10).
001600         10  PER-NAME-BLOCK.
001700             15  PER-GIVEN-NAME           PIC X(40).
001800             15  PER-SURNAME              PIC X(40).
001900             15  PER-FULL-NAME            PIC X(80).
002000         10  PER-NAME-BLOCK-R REDEFINES PER-NAME-BLOCK
002100                                          PIC X(160).
002200         10  PER-SEX                      PIC X(01).
002300         10  PER-BIRTH-DATE               PIC X(30).
002400         10  PER-BIRTH-PLACE              PIC X(60).
002500         10  PER-DEATH-DATE               PIC X(30).
002600         10  PER-DEATH-PLACE              PIC X(60).
002700         10  PER-NAME-IS-FOREIGN-SW       PIC X(01)
002800                                               VALUE 'N'.
002900             88  PER-NAME-IS-FOREIGN           VALUE 'Y'.
003000             88  PER-NAME-IS-ENGLISH           VALUE 'N'.
003100         10  PER-FAMC-COUNT               PIC 9(02)
003200                                               VALUE ZERO.
003300         10  PER-FAMC-IDS                 PIC X(10)
003400                                               OCCURS 10 TIMES.
003500         10  PER-FAMS-COUNT               PIC 9(02)
003600                                               VALUE ZERO.
003700         10  PER-FAMS-IDS                 PIC X(10)
003800                                               OCCURS 10 TIMES.
003900*        DERIVED RELATIONSHIP LISTS, FILLED BY GEDLOAD'S
004000*        3000-BUILD-RELATIONSHIPS PASS.  EACH ENTRY IS A
004100*        SUBSCRIPT INTO PER-TABLE-ENTRY, NOT A RAW ID, SO
004200*        GEDANAL NEVER HAS TO RE-SEARCH THE TABLE BY ID.
004300         10  PER-PARENT-COUNT             PIC 9(02)
004400                                               VALUE ZERO.
004500         10  PER-PARENT-IDX               PIC S9(4) COMP
004600                                               OCCURS 10 TIMES.
004700         10  PER-CHILD-COUNT              PIC 9(02)
004800                                               VALUE ZERO.
004900         10  PER-CHILD-IDX                PIC S9(4) COMP
005000                                               OCCURS 30 TIMES.
005100         10  PER-SPOUSE-COUNT             PIC 9(02)
005200                                               VALUE ZERO.
005300         10  PER-SPOUSE-IDX               PIC S9(4) COMP
005400                                               OCCURS 10 TIMES.
005500         10  PER-SIBLING-COUNT            PIC 9(02)
005600                                               VALUE ZERO.
005700         10  PER-SIBLING-IDX              PIC S9(4) COMP
005800                                               OCCURS 30 TIMES.
005900         10  PER-ROW-TYPE-SW              PIC X(01)
006000                                               VALUE 'A'.
006100             88  PER-ROW-ACTIVE                 VALUE 'A'.
006200         10  FILLER                       PIC X(09).
